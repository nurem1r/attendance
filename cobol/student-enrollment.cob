000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     STUDENT-ENROLLMENT.
000300 AUTHOR.         R. HANLEY.
000400 INSTALLATION.   LAKESIDE TUTORING CENTER - DATA PROCESSING.
000500 DATE-WRITTEN.   01/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*
000900*===========================================================    CHGLOG01
001000* CHANGE LOG
001100*
001200* DATE      BY    REQUEST     DESCRIPTION                       CHGLOG02
001300* --------  ----  ----------  -----------------------------     CHGLOG03
001400* 01/09/87  RH    ----------  ORIGINAL PROGRAM. BUILDS ONE      CHGLOG04
001500*                             NEW STUDENT RECORD PER ENTRY      CHGLOG05
001600*                             ON THE ENROLLMENT-TRANS FILE.     CHGLOG06
001700* 07/11/89  RH    TCS-0009    ADDED PACKAGE-CODE LOOKUP         CHGLOG07
001800*                             AGAINST LESSON-PACKAGES-FILE      CHGLOG08
001900*                             (WAS HARD-CODED TO 12 BEFORE).    CHGLOG09
002000* 04/02/93  DKM   TCS-0038    NEXT STUDENT NUMBER NOW TAKEN     CHGLOG10
002100*                             FROM END OF STUDENTS-FILE         CHGLOG11
002200*                             INSTEAD OF A SEPARATE COUNTER     CHGLOG12
002300*                             FILE THAT KEPT GETTING OUT OF     CHGLOG13
002400*                             STEP.                             CHGLOG14
002500* 09/09/98  PJT   TCS-0059    Y2K REMEDIATION - NO 2-DIGIT      CHGLOG15
002600*                             YEAR FIELDS IN THIS PROGRAM;      CHGLOG16
002700*                             NONE TO FIX.                      CHGLOG17
002800* 05/20/02  PJT   TCS-0071    REJECTED ENTRIES (BAD PACKAGE     CHGLOG18
002900*                             CODE) NO LONGER ABORT THE RUN;    CHGLOG19
003000*                             LOGGED AND SKIPPED, REST OF       CHGLOG20
003100*                             THE BATCH CONTINUES.              CHGLOG21
003200*===========================================================    CHGLOG22
003300*
003400* PROGRAM ABSTRACT
003500*
003600* RUN NIGHTLY (OR ON DEMAND FROM THE MENU DRIVER) TO TURN THE
003700* FRONT DESK'S ENROLLMENT-TRANS FEED INTO PERMANENT STUDENTS-
003800* FILE RECORDS.  EACH TRANS NAMES A LESSON PACKAGE PURCHASED;
003900* THE PACKAGE MUST ALREADY BE ON LESSON-PACKAGES-FILE OR THE
004000* ENTRY IS REJECTED AND LOGGED RATHER THAN HALTING THE BATCH.
004100* A NEW STUDENT NUMBER IS ASSIGNED FROM THE HIGH END OF
004200* STUDENTS-FILE - THERE IS NO SEPARATE NUMBER-ASSIGNMENT FILE
004300* TO KEEP IN STEP, PER TCS-0038 BELOW.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700* C01 NAMES THE FORM-FEED CHANNEL ON THE LINE PRINTER - CARRIED
004800* OVER FROM THE SHOP'S PRINT-STANDARDS COPYBOOK EVEN THOUGH
004900* THIS PROGRAM ITSELF PRODUCES NO PRINTED REPORT.
005000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500* SLSTUD/SLENRL ARE THE SAME SELECT COPYBOOKS SHARED WITH
005600* ATTENDANCE-POSTING AND PAYMENT-POSTING - ONE PLACE TO CHANGE
005700* THE ASSIGNED DEVICE IF DATA PROCESSING EVER MOVES THE FILES.
005800     COPY "SLSTUD.CBL".
005900* LESSON-PACKAGES-FILE - THE PRICE LIST.  LOADED ENTIRELY INTO
006000* PKG-TABLE-AREA BELOW AT START-UP; NOT TOUCHED AGAIN AFTER.
006100     COPY "SLPKG.CBL".
006200* TONIGHT'S ENROLLMENT-TRANS - ONE ENTRY PER NEW STUDENT SET UP.
006300     COPY "SLENRL.CBL".
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800* STUDENTS-FILE RECORD LAYOUT - SEE FDSTUD.CBL FOR THE FULL
006900* BREAKOUT (PACKAGE, DEBT, LESSON COUNTERS, ALL 88-LEVELS).
007000     COPY "FDSTUD.CBL".
007100* LESSON-PACKAGES-FILE RECORD - ONE ROW PER PACKAGE OFFERED.
007200     COPY "FDPKG.CBL".
007300* ENROLLMENT-TRANS RECORD - ONE ROW PER NEW STUDENT TO ADD.
007400     COPY "FDENRL.CBL".
007500
007600 WORKING-STORAGE SECTION.
007700
007800* SHOP-STANDARD DATE/TIME WORK AREA - SEE WSCASE01.CBL FOR THE
007900* FULL BREAKOUT (CCYY/MM/DD, ETC).  EVERY BATCH PROGRAM COPIES IT.
008000     COPY "wscase01.cbl".
008100
008200* RELATIVE KEY USED BOTH TO SCAN STUDENTS-FILE AT START-UP AND
008300* TO WRITE THE BRAND-NEW RECORD ONCE ITS NUMBER IS ASSIGNED.
008400 77  W-STUDENT-RELATIVE-KEY        PIC 9(9)       COMP.
008500* I-O FILE STATUS BYTES - CHECKED ONLY ON ABEND-WORTHY CONDITIONS;
008600* A CLEAN "00" IS NOT DISPLAYED ANYWHERE IN THIS PROGRAM.
008700 01  W-STUDENT-FILE-STATUS         PIC XX.
008800 01  W-PACKAGE-FILE-STATUS         PIC XX.
008900 01  W-ENROLLMENT-TRANS-STATUS     PIC XX.
009000
009100* NEXT STUDENT NUMBER TO HAND OUT - SET ONCE FROM THE HIGHEST
009200* KEY ON STUDENTS-FILE (SEE COUNT-EXISTING-STUDENTS) AND BUMPED
009300* BY ONE EACH TIME A RECORD IS SUCCESSFULLY WRITTEN.
009400 77  W-NEXT-STUDENT-NUMBER         PIC 9(9)       COMP.
009500
009600 01  W-END-OF-ENROLLMENT-FILE      PIC X.
009700     88  END-OF-ENROLLMENT-FILE    VALUE "Y".
009800
009900* USED ONLY DURING THE ONE-TIME STARTUP SCAN OF STUDENTS-FILE;
010000* HAS NOTHING TO DO WITH THE ENROLLMENT-TRANS EOF FLAG ABOVE.
010100 01  W-END-OF-STUDENT-SCAN         PIC X.
010200     88  END-OF-STUDENT-SCAN       VALUE "Y".
010300
010400* SET BY THE INVALID KEY CLAUSE ON THE STUDENT-FILE WRITE - A
010500* DUPLICATE RELATIVE KEY SHOULD NEVER HAPPEN SINCE THIS PROGRAM
010600* OWNS THE NUMBERING, BUT THE CHECK STAYS IN CASE OF A REPLAY.
010700 01  W-ERROR-WRITING                PIC X.
010800     88  ERROR-WRITING              VALUE "Y".
010900
011000* REDEFINITION TRICK USED TO PEEL THE FIRST CHARACTER OFF THE
011100* INCOMING PACKAGE CODE FOR THE STUDENT-CODE BUILT BELOW.
011200 01  W-CODE-SOURCE-AREA.
011300     05  W-CODE-SOURCE-LETTER      PIC X.
011400     05  FILLER                    PIC X(15).
011500
011600* STUDENT-CODE IS ASSEMBLED HERE ONE PIECE AT A TIME (PACKAGE
011700* LETTER + 7-DIGIT STUDENT NUMBER) AND PULLED BACK OUT WHOLE
011800* THROUGH THE REDEFINES BELOW - SEE GENERATE-STUDENT-CODE.
011900 01  W-CODE-BUILD-AREA.
012000     05  W-CODE-PACKAGE-LETTER     PIC X.
012100     05  W-CODE-STUDENT-DIGITS     PIC 9(7).
012200 01  FILLER REDEFINES W-CODE-BUILD-AREA.
012300     05  W-CODE-BUILD-DISPLAY      PIC X(8).
012400
012500* RUN TOTALS, DISPLAYED AT TERMINATE-RUN.  KEPT AS COMP FOR
012600* ARITHMETIC AND REDEFINED BELOW AS ZONED SO DISPLAY WORKS
012700* WITHOUT A SEPARATE MOVE-TO-DISPLAY FIELD FOR EACH ONE.
012800 01  W-RUN-TOTALS.
012900     05  W-RUN-ENROLLED-COUNT      PIC 9(4)       COMP.
013000     05  W-RUN-REJECTED-COUNT      PIC 9(4)       COMP.
013100 01  FILLER REDEFINES W-RUN-TOTALS.
013200     05  W-RUN-ENROLLED-DISPLAY    PIC 9999.
013300     05  W-RUN-REJECTED-DISPLAY    PIC 9999.
013400
013500* PRICE-LIST TABLE, LOADED ONCE FROM LESSON-PACKAGES-FILE BY
013600* LOAD-PACKAGE-TABLE.  10 ENTRIES IS MORE THAN THE CENTER HAS
013700* EVER OFFERED AT ONCE BUT LEAVES ROOM TO GROW THE LINE.
013800 01  PKG-TABLE-AREA.
013900     05  PKG-ENTRY OCCURS 10 TIMES.
014000         10  PKG-CODE              PIC X(16).
014100         10  PKG-LESSON-COUNT      PIC S9(4).
014200
014300* SUBSCRIPT/SEARCH-ARGUMENT SET FOR THE PACKAGE TABLE SEARCH -
014400* SEE LOOK-FOR-PACKAGE-IN-TABLE (COPIED IN FROM PLPACKAGE.CBL).
014500 77  W-PACKAGE-TABLE-COUNT         PIC S9(4)      COMP.
014600 77  W-PACKAGE-TABLE-INDEX         PIC S9(4)      COMP.
014700 77  W-SEARCH-PACKAGE-CODE         PIC X(16).
014800 77  W-PACKAGE-LESSON-COUNT-FOUND  PIC S9(4).
014900
015000 01  W-FOUND-PACKAGE-IN-TABLE      PIC X.
015100     88  FOUND-PACKAGE-IN-TABLE    VALUE "Y".
015200
015300 01  W-END-OF-PACKAGE-FILE         PIC X.
015400     88  END-OF-PACKAGE-FILE       VALUE "Y".
015500*_________________________________________________________________
015600
015700 PROCEDURE DIVISION.
015800
015900* MAINLINE - LOAD TABLES AND OPEN FILES, PROCESS EVERY TRANS ON
016000* ENROLLMENT-TRANS-FILE ONE AT A TIME, THEN CLOSE UP AND PRINT
016100* THE NIGHT'S TOTALS.  NO SORT STEP - ENROLLMENT-TRANS ARRIVES
016200* FROM THE FRONT DESK ALREADY IN THE ORDER STUDENTS SIGNED UP.
016300     PERFORM INITIALIZE-RUN.
016400     PERFORM MAIN-PROCESS-LOOP UNTIL END-OF-ENROLLMENT-FILE.
016500     PERFORM TERMINATE-RUN.
016600
016700* SINGLE STOP RUN FOR THE WHOLE PROGRAM - NO ALTERNATE EXITS.
016800     STOP RUN.
016900*_________________________________________________________________
017000
017100 INITIALIZE-RUN.
017200
017300* ORDER MATTERS HERE - THE PACKAGE TABLE MUST BE IN MEMORY AND
017400* THE NEXT STUDENT NUMBER MUST BE KNOWN BEFORE THE FIRST TRANS
017500* IS EVER READ, SINCE BUILD-NEW-STUDENT-RECORD NEEDS BOTH.
017600     PERFORM LOAD-PACKAGE-TABLE.
017700     PERFORM COUNT-EXISTING-STUDENTS.
017800
017900     MOVE ZERO TO W-RUN-ENROLLED-COUNT.
018000     MOVE ZERO TO W-RUN-REJECTED-COUNT.
018100
018200* STUDENT-FILE OPENS I-O HERE (NOT INPUT) BECAUSE THE SAME OPEN
018300* CARRIES THROUGH FROM THE STARTUP SCAN INTO THE ENROLLMENT
018400* WRITES THAT FOLLOW - CLOSED AND RE-OPENED ONCE, NOT TWICE.
018500     OPEN INPUT ENROLLMENT-TRANS-FILE.
018600     OPEN I-O STUDENT-FILE.
018700
018800     MOVE "N" TO W-END-OF-ENROLLMENT-FILE.
018900     PERFORM READ-ENROLLMENT-NEXT-RECORD.
019000*_________________________________________________________________
019100
019200 COUNT-EXISTING-STUDENTS.
019300
019400* STUDENTS-FILE IS RELATIVE, ONE RECORD PER STUDENT NUMBER WITH
019500* NO GAPS, SO THE HIGHEST RELATIVE KEY ON FILE PLUS ONE IS THE
019600* NEXT STUDENT NUMBER TO ASSIGN.
019700*
019800* TCS-0038 - BEFORE THIS CHANGE THE NEXT NUMBER WAS KEPT ON A
019900* ONE-RECORD COUNTER FILE OF ITS OWN; AN OPERATOR WHO RE-RAN A
020000* FAILED JOB WITHOUT RESTORING THAT FILE FIRST COULD DUPLICATE
020100* A STUDENT NUMBER.  SCANNING STUDENTS-FILE ITSELF REMOVES THE
020200* SEPARATE FILE (AND THE OUT-OF-STEP RISK) ENTIRELY.
020300
020400     OPEN INPUT STUDENT-FILE.
020500     MOVE ZERO TO W-STUDENT-RELATIVE-KEY.
020600     MOVE "N" TO W-END-OF-STUDENT-SCAN.
020700     PERFORM READ-STUDENT-NEXT-RECORD-SEQ
020800             UNTIL END-OF-STUDENT-SCAN.
020900     CLOSE STUDENT-FILE.
021000
021100* ON AN EMPTY STUDENTS-FILE THE RELATIVE KEY NEVER MOVES OFF
021200* ZERO AND THE FIRST STUDENT ENROLLED GETS NUMBER 1.
021300     COMPUTE W-NEXT-STUDENT-NUMBER = W-STUDENT-RELATIVE-KEY + 1.
021400*_________________________________________________________________
021500
021600 READ-STUDENT-NEXT-RECORD-SEQ.
021700
021800* SEQUENTIAL NEXT-RECORD READ ON A RELATIVE FILE - RETURNS
021900* RECORDS IN RELATIVE-KEY ORDER SO THE LAST ONE READ CARRIES
022000* THE HIGHEST STUDENT NUMBER ON FILE.
022100     READ STUDENT-FILE NEXT RECORD
022200          AT END
022300              MOVE "Y" TO W-END-OF-STUDENT-SCAN.
022400*_________________________________________________________________
022500
022600 READ-ENROLLMENT-NEXT-RECORD.
022700
022800* PLAIN SEQUENTIAL READ - ENROLLMENT-TRANS-FILE HAS NO KEY OF
022900* ITS OWN, JUST ONE RECORD PER NEW STUDENT IN ARRIVAL ORDER.
023000     READ ENROLLMENT-TRANS-FILE
023100          AT END
023200              MOVE "Y" TO W-END-OF-ENROLLMENT-FILE.
023300*_________________________________________________________________
023400
023500 MAIN-PROCESS-LOOP.
023600
023700* ONE ENROLLMENT-TRANS RECORD IN, ONE STUDENT RECORD OUT (OR
023800* A REJECTION LOGGED) - THEN THE NEXT TRANS IS READ.  DRIVEN
023900* FROM THE MAINLINE'S PERFORM ... UNTIL END-OF-ENROLLMENT-FILE.
024000     PERFORM BUILD-NEW-STUDENT-RECORD
024100             THRU BUILD-NEW-STUDENT-RECORD-EXIT.
024200     PERFORM READ-ENROLLMENT-NEXT-RECORD.
024300*_________________________________________________________________
024400
024500 BUILD-NEW-STUDENT-RECORD.
024600
024700* PACKAGE CODE MUST BE ON PKG-TABLE (LOADED AT START-UP FROM
024800* LESSON-PACKAGES-FILE) BEFORE A NEW STUDENT RECORD IS BUILT
024900* FOR HIM.  A BAD OR RETIRED PACKAGE CODE IS LOGGED AND
025000* SKIPPED HERE - THE GO TO BYPASSES FILL-NEW-STUDENT-FIELDS
025100* ENTIRELY SO NO HALF-BUILT RECORD IS EVER WRITTEN.
025200     MOVE SPACES TO STUDENT-RECORD.
025300
025400     MOVE ENTRY-PACKAGE-CODE TO W-SEARCH-PACKAGE-CODE.
025500     PERFORM LOOK-FOR-PACKAGE-IN-TABLE.
025600
025700     IF NOT FOUND-PACKAGE-IN-TABLE
025800        PERFORM REJECT-ENROLLMENT-BAD-PACKAGE
025900        GO TO BUILD-NEW-STUDENT-RECORD-EXIT.
026000
026100     PERFORM FILL-NEW-STUDENT-FIELDS.
026200
026300* STANDARD EXIT PARAGRAPH FOR THE THRU RANGE ABOVE - CARRIES NO
026400* LOGIC OF ITS OWN, JUST A LANDING SPOT FOR THE GO TO.
026500 BUILD-NEW-STUDENT-RECORD-EXIT.
026600     EXIT.
026700*_________________________________________________________________
026800
026900 REJECT-ENROLLMENT-BAD-PACKAGE.
027000
027100* TCS-0071 - REJECTED ENTRIES USED TO STOP THE WHOLE RUN COLD;
027200* THE CENTER SUPERVISOR ASKED THAT A SINGLE BAD PACKAGE CODE
027300* NOT HOLD UP EVERYONE ELSE'S ENROLLMENT.  MESSAGE PRINTS ON
027400* THE OPERATOR CONSOLE FOR FOLLOW-UP THE NEXT BUSINESS DAY.
027500     DISPLAY "ENROLLMENT REJECTED - PACKAGE NOT ON FILE: "
027600             ENTRY-PACKAGE-CODE.
027700     ADD 1 TO W-RUN-REJECTED-COUNT.
027800*_________________________________________________________________
027900
028000 FILL-NEW-STUDENT-FIELDS.
028100
028200* PLAIN FIELD-FOR-FIELD MOVES FROM THE TRANS RECORD TO THE NEW
028300* STUDENT RECORD - NOTHING FANCY, BUT KEEP THE ORDER MATCHING
028400* FDSTUD.CBL SO A FUTURE FIELD ADD IS EASY TO SLOT IN.
028500*
028600* STUDENT-ID DOUBLES AS THE RELATIVE KEY STUDENTS-FILE IS
028700* WRITTEN BY - THE SAME VALUE GOES INTO BOTH FIELDS BELOW.
028800     MOVE W-NEXT-STUDENT-NUMBER  TO STUDENT-ID.
028900     MOVE W-NEXT-STUDENT-NUMBER  TO W-STUDENT-RELATIVE-KEY.
029000     MOVE ENTRY-FIRST-NAME       TO STUDENT-FIRST-NAME.
029100     MOVE ENTRY-LAST-NAME        TO STUDENT-LAST-NAME.
029200     MOVE ENTRY-PHONE            TO STUDENT-PHONE.
029300* TEACHER AND TIME-SLOT ARE ASSIGNED AT THE FRONT DESK WHEN THE
029400* PACKAGE IS SOLD - THIS PROGRAM JUST RECORDS THE ASSIGNMENT.
029500     MOVE ENTRY-TEACHER-ID       TO STUDENT-TEACHER-ID.
029600     MOVE ENTRY-TIME-SLOT-ID     TO STUDENT-TIME-SLOT-ID.
029700     MOVE ENTRY-PACKAGE-CODE     TO STUDENT-PACKAGE-CODE.
029800     MOVE ENTRY-NEEDS-BOOK       TO STUDENT-NEEDS-BOOK.
029900* EVERY NEW STUDENT STARTS WITH ZERO LESSONS USED, REGARDLESS
030000* OF WHAT PACKAGE WAS PURCHASED.
030100     MOVE ZERO                   TO STUDENT-USED-LESSONS.
030200
030300* PACKAGE PRICE COMES OFF A SEPARATE PRICING FEED NOT YET FED
030400* INTO THIS RUN; LEFT ZERO UNTIL THAT FEED IS BUILT.
030500     MOVE ZERO TO STUDENT-PACKAGE-PRICE.
030600* REMAINING LESSONS SEEDED FROM THE PACKAGE TABLE ENTRY FOUND
030700* BY BUILD-NEW-STUDENT-RECORD - 9999 FOR THE UNLIMITED PACKAGE.
030800     MOVE W-PACKAGE-LESSON-COUNT-FOUND
030900       TO STUDENT-REMAINING-LESSONS.
031000
031100     PERFORM SET-INITIAL-DEBT.
031200     PERFORM GENERATE-STUDENT-CODE.
031300     PERFORM WRITE-NEW-STUDENT-RECORD.
031400
031500* NUMBER AND COUNTER ARE ONLY ADVANCED AFTER THE WRITE SUCCEEDS
031600* SO A DUPLICATE-KEY FAILURE DOES NOT SKIP A STUDENT NUMBER.
031700     ADD 1 TO W-NEXT-STUDENT-NUMBER.
031800     ADD 1 TO W-RUN-ENROLLED-COUNT.
031900*_________________________________________________________________
032000
032100 SET-INITIAL-DEBT.
032200
032300* MOST NEW STUDENTS PAY IN FULL AT SIGN-UP AND ENTER WITH NO
032400* BALANCE; A FEW ARE ENROLLED WITH A CARRIED-OVER BALANCE FROM
032500* A PAYMENT PLAN SET UP AT THE FRONT DESK, IN WHICH CASE THE
032600* ENROLLMENT CLERK KEYS THE STARTING DEBT ON THE TRANS RECORD.
032700     IF ENTRY-INITIAL-DEBT-GIVEN
032800        MOVE ENTRY-INITIAL-DEBT TO STUDENT-DEBT
032900     ELSE
033000        MOVE ZERO TO STUDENT-DEBT.
033100*_________________________________________________________________
033200
033300 GENERATE-STUDENT-CODE.
033400
033500* CODE IS THE FIRST LETTER OF THE PACKAGE CODE FOLLOWED BY THE
033600* STUDENT NUMBER ZERO-FILLED TO 7 DIGITS - E.G. L0000104.  THIS
033700* IS THE CODE PRINTED ON THE STUDENT'S ID CARD AT THE FRONT
033800* DESK, NOT THE INTERNAL STUDENT-ID KEY USED ON STUDENTS-FILE.
033900     MOVE ENTRY-PACKAGE-CODE TO W-CODE-SOURCE-AREA.
034000     MOVE W-CODE-SOURCE-LETTER TO W-CODE-PACKAGE-LETTER.
034100     MOVE W-NEXT-STUDENT-NUMBER TO W-CODE-STUDENT-DIGITS.
034200     MOVE W-CODE-BUILD-DISPLAY TO STUDENT-CODE.
034300*_________________________________________________________________
034400
034500 WRITE-NEW-STUDENT-RECORD.
034600
034700* RELATIVE WRITE BY W-STUDENT-RELATIVE-KEY.  INVALID KEY SHOULD
034800* NEVER FIRE (THIS PROGRAM OWNS THE NUMBERING SEQUENCE) BUT IS
034900* TRAPPED RATHER THAN LEFT TO ABEND THE JOB MID-BATCH.
035000*
035100* A CAUGHT INVALID KEY DOES NOT STOP THE RUN - THE BAD RECORD
035200* IS LOGGED, W-RUN-ENROLLED-COUNT IS STILL BUMPED IN THE
035300* CALLING PARAGRAPH, AND THE NEXT TRANS IS PICKED UP.
035400     MOVE "N" TO W-ERROR-WRITING.
035500     WRITE STUDENT-RECORD
035600         INVALID KEY
035700             MOVE "Y" TO W-ERROR-WRITING.
035800
035900     IF ERROR-WRITING
036000        DISPLAY "ERROR WRITING STUDENT RECORD, ID " STUDENT-ID.
036100*_________________________________________________________________
036200
036300 TERMINATE-RUN.
036400
036500* CLOSING SUMMARY - THE THREE LINES BELOW ARE WHAT THE NIGHT
036600* OPERATOR CHECKS AGAINST THE ENROLLMENT-TRANS BATCH COUNT
036700* BEFORE SIGNING OFF THE RUN LOG.
036800     CLOSE ENROLLMENT-TRANS-FILE.
036900     CLOSE STUDENT-FILE.
037000
037100* COUNTERS ARE COMP FOR ARITHMETIC BUT DISPLAY WANTS A ZONED
037200* PICTURE, HENCE THE MOVE INTO THE REDEFINES FIELDS.
037300     MOVE W-RUN-ENROLLED-COUNT TO W-RUN-ENROLLED-DISPLAY.
037400     MOVE W-RUN-REJECTED-COUNT TO W-RUN-REJECTED-DISPLAY.
037500
037600     DISPLAY "STUDENT ENROLLMENT RUN COMPLETE".
037700     DISPLAY "STUDENTS ENROLLED......: " W-RUN-ENROLLED-DISPLAY.
037800     DISPLAY "ENTRIES REJECTED.......: " W-RUN-REJECTED-DISPLAY.
037900*_________________________________________________________________
038000
038100* SHARED PACKAGE-TABLE LOAD/SEARCH LOGIC - LOAD-PACKAGE-TABLE
038200* AND LOOK-FOR-PACKAGE-IN-TABLE LIVE HERE SO STUDENT-ENROLLMENT
038300* DOES NOT DUPLICATE TABLE-HANDLING CODE FOUND ELSEWHERE.
038400     COPY "PLPACKAGE.CBL".
038500*_________________________________________________________________
