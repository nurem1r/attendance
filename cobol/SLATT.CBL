000100*=================================================================
000200* SLATT.CBL
000300*
000400* FILE-CONTROL SELECT CLAUSES FOR THE ATTENDANCE FILE PAIR USED
000500* BY THE OLD-MASTER/NEW-MASTER REBUILD IN ATTENDANCE-POSTING.
000600* ATTENDANCE-FILE IS THE OLD MASTER (READ), WORK-FILE COLLECTS
000700* EVERY OUTPUT RECORD UNSORTED, AND ATTENDANCE-NEW-FILE IS THE
000800* SORTED RESULT THAT BECOMES TOMORROW'S OLD MASTER.
000900*=================================================================
001000
001100     SELECT ATTENDANCE-FILE
001200            ASSIGN TO "ATTENDANCE"
001300            ORGANIZATION IS SEQUENTIAL
001400            FILE STATUS IS W-ATTENDANCE-FILE-STATUS.
001500
001600     SELECT WORK-FILE
001700            ASSIGN TO "ATTEND-WORK-FILE"
001800            ORGANIZATION IS SEQUENTIAL.
001900
002000     SELECT SORT-FILE
002100            ASSIGN TO "ATTEND-SORT-FILE".
002200
002300     SELECT ATTENDANCE-NEW-FILE
002400            ASSIGN TO "ATTENDANCE-NEW"
002500            ORGANIZATION IS SEQUENTIAL
002600            FILE STATUS IS W-ATTENDANCE-NEW-FILE-STATUS.
