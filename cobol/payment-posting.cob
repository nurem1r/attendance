000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PAYMENT-POSTING.
000300 AUTHOR.         S. A. WHITFIELD.
000400 INSTALLATION.   LAKESIDE TUTORING CENTER - DATA PROCESSING.
000500 DATE-WRITTEN.   06/03/1990.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*
000900*===========================================================    CHGLOG01
001000* CHANGE LOG
001100*
001200* DATE      BY    REQUEST     DESCRIPTION                       CHGLOG02
001300* --------  ----  ----------  -----------------------------     CHGLOG03
001400* 06/03/90  SAW   ----------  ORIGINAL PROGRAM. POSTS ONE       CHGLOG04
001500*                             PAYMENT-TRANS RECORD PER          CHGLOG05
001600*                             STUDENT AGAINST STUDENT-DEBT.     CHGLOG06
001700* 01/22/94  RH    TCS-0041    DEBT NO LONGER ALLOWED TO GO      CHGLOG07
001800*                             NEGATIVE - OVERPAYMENT FLOORS     CHGLOG08
001900*                             AT ZERO.                          CHGLOG09
002000* 09/09/98  PJT   TCS-0059    Y2K REMEDIATION - PAYMENT         CHGLOG10
002100*                             DATE STAMP CONFIRMED CCYYMMDD.    CHGLOG11
002200* 04/17/01  PJT   TCS-0068    ZERO/NEGATIVE PAYMENT AMOUNTS     CHGLOG12
002300*                             AND UNKNOWN STUDENT IDS NOW       CHGLOG13
002400*                             LOGGED AND SKIPPED INSTEAD OF     CHGLOG14
002500*                             ABENDING THE NIGHTLY RUN.         CHGLOG15
002600*===========================================================    CHGLOG16
002700*
002800* PROGRAM ABSTRACT
002900*
003000* RUN NIGHTLY TO APPLY THE DAY'S FRONT-DESK RECEIPTS AGAINST
003100* EACH STUDENT'S OUTSTANDING BALANCE.  ONE PAYMENT-TRANS
003200* RECORD IS READ PER RECEIPT; THE MATCHING STUDENT RECORD ON
003300* STUDENT-FILE HAS ITS DEBT REDUCED AND A PERMANENT PAYMENT-
003400* FILE RECORD IS APPENDED FOR THE AUDIT TRAIL.  A RECEIPT WITH
003500* A ZERO/NEGATIVE AMOUNT OR AN UNKNOWN STUDENT ID IS REJECTED
003600* AND LOGGED (TCS-0068) RATHER THAN STOPPING THE NIGHT'S RUN.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000* C01 NAMED PER SHOP STANDARD; THIS PROGRAM PRODUCES NO
004100* PRINTED REPORT, ONLY OPERATOR CONSOLE MESSAGES.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700* PAYMENT-FILE - THE PERMANENT LEDGER OF EVERY PAYMENT EVER
004800* POSTED.  OPENED EXTEND BELOW SO TONIGHT'S RECEIPTS ARE ADDED
004900* TO THE END WITHOUT DISTURBING PRIOR NIGHTS' RECORDS.
005000     COPY "SLPAY.CBL".
005100* PAYMENT-TRANS - TONIGHT'S BATCH OF RECEIPTS FROM THE FRONT
005200* DESK CASH DRAWER, ONE RECORD PER PAYMENT TAKEN.
005300     COPY "SLPAYTX.CBL".
005400     COPY "SLSTUD.CBL".
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900     COPY "FDPAY.CBL".
006000     COPY "FDPAYTX.CBL".
006100     COPY "FDSTUD.CBL".
006200
006300 WORKING-STORAGE SECTION.
006400
006500     COPY "wscase01.cbl".
006600
006700* RUN-DATE TAKEN ONCE AT START OF RUN, THE SAME WAY EVERY
006800* PROGRAM IN THIS SYSTEM STAMPS ITS WORK WITH TODAY'S DATE.
006900 01  W-DAY-AND-TIME-RIGHT-NOW.
007000     05  W-DAY-TODAY               PIC 9(8).
007100     05  FILLER                    PIC X(1).
007200     05  W-PIECE-OF-TIME-NOW       PIC 9(5).
007300     05  FILLER                    PIC X(7).
007400 01  FILLER REDEFINES W-DAY-AND-TIME-RIGHT-NOW.
007500     05  W-TODAY-CCYY-NOW          PIC 9(4).
007600     05  W-TODAY-MM-NOW            PIC 99.
007700     05  W-TODAY-DD-NOW            PIC 99.
007800     05  FILLER                    PIC X(13).
007900
008000* SAME SLASH-PUNCTUATED LAYOUT USED THROUGHOUT THE SYSTEM FOR
008100* AN ON-SCREEN DATE - BUILT AT TERMINATE-RUN FOR THE CLOSING
008200* MESSAGE, NOT USED ANYWHERE DURING THE MAIN PROCESSING LOOP.
008300 01  RUN-DATE-DISPLAY-AREA.
008400     05  RUN-DATE-MM-OUT           PIC 99.
008500     05  FILLER                    PIC X VALUE "/".
008600     05  RUN-DATE-DD-OUT           PIC 99.
008700     05  FILLER                    PIC X VALUE "/".
008800     05  RUN-DATE-CCYY-OUT         PIC 9(4).
008900
009000* I-O STATUS BYTES, CHECKED ONLY IF DATA PROCESSING NEEDS TO
009100* TRACE A BAD OPEN - NOT INTERROGATED IN NORMAL PROCESSING.
009200 01  W-PAYMENT-FILE-STATUS         PIC XX.
009300 01  W-PAYMENT-TRANS-STATUS        PIC XX.
009400 01  W-STUDENT-FILE-STATUS         PIC XX.
009500* RELATIVE KEY STUDENT-FILE IS REWRITTEN BY ONCE THE MATCHING
009600* STUDENT RECORD FOR A PAYMENT HAS BEEN FOUND AND UPDATED.
009700 77  W-STUDENT-RELATIVE-KEY        PIC 9(9)       COMP.
009800
009900 01  W-END-OF-PAYMENT-TRANS-FILE   PIC X.
010000     88  END-OF-PAYMENT-TRANS-FILE VALUE "Y".
010100
010200* SEARCH ARGUMENT AND FOUND-FLAG FOR LOOK-FOR-STUDENT-RECORD
010300* (COPIED IN FROM PL-LOOK-FOR-STUDENT-RECORD.CBL BELOW) - THE
010400* SAME PARAGRAPH ATTENDANCE-POSTING USES AGAINST STUDENT-FILE.
010500 77  W-SEARCH-STUDENT-ID           PIC 9(9).
010600 01  W-FOUND-STUDENT-RECORD        PIC X.
010700     88  FOUND-STUDENT-RECORD      VALUE "Y".
010800
010900* DEBT ARITHMETIC IS DONE IN PACKED (COMP-3), THE SAME USAGE
011000* AS STUDENT-DEBT AND PAYTX-AMOUNT, SO NO CONVERSION HAPPENS
011100* BETWEEN THE THREE FIELDS OF THE COMPUTE STATEMENT.
011200 01  W-NEW-DEBT-AMOUNT             PIC S9(8)V99   COMP-3.
011300* EDITED FORM OF THE NEW BALANCE, USED ONLY ON THE CONSOLE
011400* CONFIRMATION LINE AT WRITE-PAYMENT-RECORD - NEVER WRITTEN TO
011500* A FILE, SO THE PICTURE CARRIES NO USAGE CLAUSE OF ITS OWN.
011600 01  W-DEBT-FORMATTED-AMOUNT       PIC ZZZ,ZZ9.99-.
011700
011800* NIGHT'S RUN TOTALS - SAME COMP/REDEFINES PATTERN USED IN
011900* EVERY OTHER PROGRAM IN THIS SYSTEM FOR ITS CLOSING SUMMARY.
012000 01  W-RUN-TOTALS.
012100     05  W-RUN-POSTED-COUNT        PIC 9(4)       COMP.
012200     05  W-RUN-REJECTED-COUNT      PIC 9(4)       COMP.
012300 01  FILLER REDEFINES W-RUN-TOTALS.
012400     05  W-RUN-POSTED-DISPLAY      PIC 9999.
012500     05  W-RUN-REJECTED-DISPLAY    PIC 9999.
012600*_________________________________________________________________
012700
012800 PROCEDURE DIVISION.
012900
013000* MAINLINE - OPEN THE THREE FILES, WORK THROUGH PAYMENT-TRANS
013100* ONE RECEIPT AT A TIME, THEN CLOSE UP AND PRINT THE NIGHT'S
013200* TOTALS.  STUDENT-FILE OPENS I-O SO EACH MATCHING RECORD CAN
013300* BE REWRITTEN IN PLACE; PAYMENT-FILE OPENS EXTEND SO TONIGHT'S
013400* RECEIPTS ARE APPENDED, NEVER OVERWRITING PRIOR NIGHTS.
013500     PERFORM INITIALIZE-RUN.
013600     PERFORM MAIN-PROCESS-LOOP
013700             UNTIL END-OF-PAYMENT-TRANS-FILE.
013800     PERFORM TERMINATE-RUN.
013900
014000     STOP RUN.
014100*_________________________________________________________________
014200
014300 INITIALIZE-RUN.
014400
014500     MOVE ZERO TO W-RUN-POSTED-COUNT.
014600     MOVE ZERO TO W-RUN-REJECTED-COUNT.
014700
014800* CAPTURED ONCE HERE, NOT RE-READ FOR EVERY PAYMENT, SO ALL
014900* RECEIPTS IN ONE NIGHT'S RUN CARRY THE SAME POSTING DATE
015000* REGARDLESS OF HOW LONG THE RUN TAKES TO FINISH.
015100     MOVE FUNCTION CURRENT-DATE TO W-DAY-AND-TIME-RIGHT-NOW.
015200
015300     OPEN INPUT PAYMENT-TRANS-FILE.
015400     OPEN I-O STUDENT-FILE.
015500     OPEN EXTEND PAYMENT-FILE.
015600
015700     MOVE "N" TO W-END-OF-PAYMENT-TRANS-FILE.
015800     PERFORM READ-PAYMENT-NEXT-RECORD.
015900*_________________________________________________________________
016000
016100 READ-PAYMENT-NEXT-RECORD.
016200
016300* PLAIN SEQUENTIAL READ - PAYMENT-TRANS-FILE HAS NO KEY OF ITS
016400* OWN, JUST ONE RECEIPT PER RECORD IN THE ORDER THE FRONT DESK
016500* RANG THEM UP.
016600     READ PAYMENT-TRANS-FILE
016700          AT END
016800              MOVE "Y" TO W-END-OF-PAYMENT-TRANS-FILE.
016900*_________________________________________________________________
017000
017100 MAIN-PROCESS-LOOP.
017200
017300* ONE PAYMENT-TRANS RECEIPT IN, ONE STUDENT-DEBT UPDATE AND ONE
017400* PAYMENT-FILE RECORD OUT (OR A REJECTION LOGGED) - THEN THE
017500* NEXT RECEIPT IS READ.
017600     PERFORM PROCESS-ONE-PAYMENT
017700             THRU PROCESS-ONE-PAYMENT-EXIT.
017800     PERFORM READ-PAYMENT-NEXT-RECORD.
017900*_________________________________________________________________
018000
018100 PROCESS-ONE-PAYMENT.
018200
018300* AMOUNT AND STUDENT ARE BOTH CHECKED BEFORE STUDENT-DEBT IS
018400* EVER TOUCHED.  EITHER FAILURE IS LOGGED, COUNTED, AND SENDS
018500* CONTROL STRAIGHT TO THE EXIT - NO PARTIAL POST EVER REACHES
018600* APPLY-PAYMENT-TO-STUDENT.  TCS-0068.
018700     IF PAYTX-AMOUNT NOT GREATER THAN ZERO
018800        PERFORM REJECT-PAYMENT-BAD-AMOUNT
018900        GO TO PROCESS-ONE-PAYMENT-EXIT.
019000
019100     MOVE PAYTX-STUDENT-ID TO W-SEARCH-STUDENT-ID.
019200     PERFORM LOOK-FOR-STUDENT-RECORD.
019300
019400     IF NOT FOUND-STUDENT-RECORD
019500        PERFORM REJECT-PAYMENT-BAD-STUDENT
019600        GO TO PROCESS-ONE-PAYMENT-EXIT.
019700
019800     PERFORM APPLY-PAYMENT-TO-STUDENT.
019900     PERFORM WRITE-PAYMENT-RECORD.
020000
020100* STANDARD EXIT PARAGRAPH FOR THE THRU RANGE ABOVE.
020200 PROCESS-ONE-PAYMENT-EXIT.
020300     EXIT.
020400*_________________________________________________________________
020500
020600 REJECT-PAYMENT-BAD-AMOUNT.
020700
020800* TCS-0068 - A ZERO OR NEGATIVE AMOUNT IS A KEYPUNCH ERROR AT
020900* THE FRONT DESK, NOT A LEGITIMATE PAYMENT; LOGGED HERE FOR
021000* THE NEXT-DAY FOLLOW-UP RATHER THAN ADJUSTING ANY BALANCE.
021100     DISPLAY "PAYMENT REJECTED - AMOUNT NOT POSITIVE, "
021200             "STUDENT " PAYTX-STUDENT-ID.
021300     ADD 1 TO W-RUN-REJECTED-COUNT.
021400*_________________________________________________________________
021500
021600 REJECT-PAYMENT-BAD-STUDENT.
021700
021800* RECEIPT KEYED TO A STUDENT ID THAT IS NOT (OR NO LONGER) ON
021900* STUDENT-FILE - MOST OFTEN A TRANSPOSED DIGIT AT THE CASH
022000* DRAWER.  LOGGED AND SKIPPED, SAME AS A BAD AMOUNT.
022100     DISPLAY "PAYMENT REJECTED - STUDENT NOT ON FILE, ID "
022200             PAYTX-STUDENT-ID.
022300     ADD 1 TO W-RUN-REJECTED-COUNT.
022400*_________________________________________________________________
022500
022600 APPLY-PAYMENT-TO-STUDENT.
022700
022800* DEBT MINUS PAYMENT, FLOORED AT ZERO PER TCS-0041 - A STUDENT
022900* WHO OVERPAYS IS NOT CARRIED WITH A NEGATIVE (CREDIT) BALANCE
023000* BY THIS PROGRAM; A REFUND, IF ONE IS OWED, IS HANDLED BY HAND
023100* AT THE FRONT DESK, OUTSIDE THIS SYSTEM.
023200     COMPUTE W-NEW-DEBT-AMOUNT =
023300             STUDENT-DEBT - PAYTX-AMOUNT.
023400
023500     IF W-NEW-DEBT-AMOUNT < ZERO
023600        MOVE ZERO TO W-NEW-DEBT-AMOUNT.
023700
023800     MOVE W-NEW-DEBT-AMOUNT TO STUDENT-DEBT.
023900     MOVE W-NEW-DEBT-AMOUNT TO W-DEBT-FORMATTED-AMOUNT.
024000
024100* REWRITE BY THE RELATIVE KEY LOOK-FOR-STUDENT-RECORD LEFT
024200* POSITIONED - INVALID KEY SHOULD NEVER FIRE HERE SINCE THE
024300* RECORD WAS JUST SUCCESSFULLY READ, BUT IS TRAPPED ALL THE
024400* SAME RATHER THAN LEFT TO ABEND THE JOB MID-BATCH.
024500     REWRITE STUDENT-RECORD
024600         INVALID KEY
024700             DISPLAY "ERROR REWRITING STUDENT, ID " STUDENT-ID.
024800*_________________________________________________________________
024900
025000 WRITE-PAYMENT-RECORD.
025100
025200* PERMANENT AUDIT-TRAIL RECORD - ONE PER PAYMENT ACCEPTED,
025300* APPENDED TO PAYMENT-FILE, NEVER UPDATED OR DELETED AFTER.
025400     MOVE SPACES TO PAYMENT-RECORD.
025500     MOVE PAYTX-STUDENT-ID   TO PAYMENT-STUDENT-ID.
025600     MOVE PAYTX-AMOUNT       TO PAYMENT-AMOUNT.
025700     MOVE PAYTX-PAID-BY      TO PAYMENT-PAID-BY.
025800     MOVE W-DAY-TODAY        TO PAYMENT-DATE-RECORDED.
025900
026000* NOTE IS OPTIONAL ON THE RECEIPT - BLANKED RATHER THAN LEFT
026100* WITH WHATEVER GARBAGE WAS IN THE TRANS RECORD'S NOTE FIELD.
026200     IF PAYTX-NOTE-GIVEN
026300        MOVE PAYTX-NOTE TO PAYMENT-NOTE
026400     ELSE
026500        MOVE SPACES TO PAYMENT-NOTE.
026600
026700     WRITE PAYMENT-RECORD.
026800     ADD 1 TO W-RUN-POSTED-COUNT.
026900
027000     DISPLAY "PAYMENT POSTED, STUDENT " PAYTX-STUDENT-ID
027100             " NEW BALANCE " W-DEBT-FORMATTED-AMOUNT.
027200*_________________________________________________________________
027300
027400 TERMINATE-RUN.
027500
027600     CLOSE PAYMENT-TRANS-FILE.
027700     CLOSE STUDENT-FILE.
027800     CLOSE PAYMENT-FILE.
027900
028000* RUN-DATE CAPTURED BACK AT INITIALIZE-RUN, FORMATTED HERE FOR
028100* THE CLOSING MESSAGE ONLY.
028200     MOVE W-TODAY-MM-NOW   TO RUN-DATE-MM-OUT.
028300     MOVE W-TODAY-DD-NOW   TO RUN-DATE-DD-OUT.
028400     MOVE W-TODAY-CCYY-NOW TO RUN-DATE-CCYY-OUT.
028500
028600     MOVE W-RUN-POSTED-COUNT   TO W-RUN-POSTED-DISPLAY.
028700     MOVE W-RUN-REJECTED-COUNT TO W-RUN-REJECTED-DISPLAY.
028800
028900* CLOSING SUMMARY - WHAT THE NIGHT OPERATOR CHECKS AGAINST THE
029000* FRONT DESK'S CASH-DRAWER RECEIPT COUNT BEFORE SIGNING OFF.
029100     DISPLAY "PAYMENT POSTING COMPLETE FOR "
029200             RUN-DATE-DISPLAY-AREA.
029300     DISPLAY "PAYMENTS POSTED...: " W-RUN-POSTED-DISPLAY.
029400     DISPLAY "PAYMENTS REJECTED.: " W-RUN-REJECTED-DISPLAY.
029500*_________________________________________________________________
029600
029700* SHARED STUDENT-FILE LOOKUP PARAGRAPH - THE SAME COPYBOOK
029800* ATTENDANCE-POSTING USES, SO A LOOKUP-BY-STUDENT-ID BEHAVES
029900* IDENTICALLY IN EVERY PROGRAM THAT NEEDS ONE.
030000     COPY "PL-LOOK-FOR-STUDENT-RECORD.CBL".
030100*_________________________________________________________________
