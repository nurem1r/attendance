000100*=================================================================
000200* PLPACKAGE.CBL
000300*
000400* LOADS THE SMALL LESSON-PACKAGES REFERENCE FILE INTO PKG-TABLE
000500* ONE TIME AT THE START OF A RUN, THEN SUPPLIES A TABLE-SEARCH
000600* PARAGRAPH SO STUDENT-ENROLLMENT NEVER HAS TO RE-OPEN THE FILE
000700* FOR EACH ENROLLMENT REQUEST.
000800*=================================================================
000900
001000 LOAD-PACKAGE-TABLE.
001100
001200     MOVE ZEROS TO W-PACKAGE-TABLE-COUNT.
001300     OPEN INPUT PACKAGE-FILE.
001400     MOVE "N" TO W-END-OF-PACKAGE-FILE.
001500     PERFORM READ-PACKAGE-NEXT-RECORD.
001600     PERFORM STORE-PACKAGE-IN-TABLE UNTIL END-OF-PACKAGE-FILE.
001700     CLOSE PACKAGE-FILE.
001800*_________________________________________________________________
001900
002000 READ-PACKAGE-NEXT-RECORD.
002100
002200     READ PACKAGE-FILE
002300          AT END
002400              MOVE "Y" TO W-END-OF-PACKAGE-FILE.
002500*_________________________________________________________________
002600
002700 STORE-PACKAGE-IN-TABLE.
002800
002900     ADD 1 TO W-PACKAGE-TABLE-COUNT.
003000     MOVE PACKAGE-CODE
003100       TO PKG-CODE (W-PACKAGE-TABLE-COUNT).
003200     MOVE PACKAGE-LESSON-COUNT
003300       TO PKG-LESSON-COUNT (W-PACKAGE-TABLE-COUNT).
003400     PERFORM READ-PACKAGE-NEXT-RECORD.
003500*_________________________________________________________________
003600
003700 LOOK-FOR-PACKAGE-IN-TABLE.
003800
003900     MOVE "N" TO W-FOUND-PACKAGE-IN-TABLE.
004000     MOVE 1 TO W-PACKAGE-TABLE-INDEX.
004100     PERFORM SEARCH-ONE-PACKAGE-ENTRY
004200        VARYING W-PACKAGE-TABLE-INDEX
004300          FROM 1 BY 1
004400        UNTIL W-PACKAGE-TABLE-INDEX GREATER W-PACKAGE-TABLE-COUNT
004500           OR FOUND-PACKAGE-IN-TABLE.
004600*_________________________________________________________________
004700
004800 SEARCH-ONE-PACKAGE-ENTRY.
004900
005000     IF PKG-CODE (W-PACKAGE-TABLE-INDEX)
005100           EQUAL W-SEARCH-PACKAGE-CODE
005200        MOVE "Y" TO W-FOUND-PACKAGE-IN-TABLE
005300        MOVE PKG-LESSON-COUNT (W-PACKAGE-TABLE-INDEX)
005400          TO W-PACKAGE-LESSON-COUNT-FOUND.
005500*_________________________________________________________________
