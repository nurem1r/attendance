000100*=================================================================
000200* FDPAY.CBL
000300*
000400* RECORD LAYOUT FOR THE PAYMENTS FILE.  ONE RECORD PER PAYMENT
000500* POSTED AGAINST A STUDENT'S DEBT.  RECORD IS NEVER RE-WRITTEN OR
000600* DELETED -- IT IS THE AUDIT TRAIL OF EVERY RECEIPT TAKEN.
000700*=================================================================
000800
000900     FD  PAYMENT-FILE
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  PAYMENT-RECORD.
001300         05  PAYMENT-STUDENT-ID          PIC 9(9).
001400*            AMOUNT IS PACKED (COMP-3), MATCHING THE TRANS FEED
001500*            AND THE DEBT FIELD IT GETS SUBTRACTED FROM.
001600         05  PAYMENT-AMOUNT              PIC S9(8)V99   COMP-3.
001700         05  PAYMENT-PAID-BY             PIC 9(9).
001800         05  PAYMENT-NOTE                PIC X(60).
001900         05  PAYMENT-DATE-RECORDED       PIC 9(8).
002000         05  FILLER                      PIC X(12).
