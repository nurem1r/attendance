000100*=================================================================
000200* SLATRX.CBL
000300*
000400* FILE-CONTROL SELECT CLAUSE FOR THE ATTND-TRANS-FILE.  ONE
000500* TEACHER'S MARKS FOR ONE LESSON DATE, ONE STUDENT PER RECORD.
000600*=================================================================
000700
000800     SELECT ATTND-TRANS-FILE
000900            ASSIGN TO "ATTND-TRANS"
001000            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS IS W-ATTND-TRANS-STATUS.
