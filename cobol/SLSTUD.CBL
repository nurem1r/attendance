000100*=================================================================
000200* SLSTUD.CBL
000300*
000400* FILE-CONTROL SELECT CLAUSE FOR THE STUDENT MASTER FILE.
000500* RELATIVE ORGANIZATION, KEYED BY THE STUDENT'S RELATIVE RECORD
000600* NUMBER SO A SINGLE STUDENT CAN BE RANDOMLY RE-READ/RE-WRITTEN
000700* DURING ATTENDANCE POSTING AND PAYMENT POSTING WITHOUT A SCAN.
000750* DYNAMIC ACCESS SO STUDENT-ENROLLMENT CAN ALSO SCAN THE FILE
000760* SEQUENTIALLY ONE TIME TO FIND THE NEXT FREE STUDENT NUMBER.
000800*=================================================================
000900
001000     SELECT STUDENT-FILE
001100            ASSIGN TO "STUDENTS"
001200            ORGANIZATION IS RELATIVE
001300            ACCESS MODE IS DYNAMIC
001400            RELATIVE KEY IS W-STUDENT-RELATIVE-KEY
001500            FILE STATUS IS W-STUDENT-FILE-STATUS.
