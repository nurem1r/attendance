000100*=================================================================
000200* FDPAYTX.CBL
000300*
000400* RECORD LAYOUT FOR THE PAYMENT-TRANS-FILE.  PAYTX-NOTE-PRESENT
000500* TELLS PAYMENT-POSTING WHETHER PAYTX-NOTE WAS ACTUALLY KEYED OR
000600* SHOULD BE TREATED AS "NO NOTE GIVEN".
000700*=================================================================
000800
000900     FD  PAYMENT-TRANS-FILE
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  PAYMENT-TRANS-RECORD.
001300         05  PAYTX-STUDENT-ID            PIC 9(9).
001400*            AMOUNT ARRIVES PACKED (COMP-3) FROM THE FRONT-OFFICE
001500*            RECEIPT FEED - CARRIED THAT WAY ALL THE WAY THROUGH.
001600         05  PAYTX-AMOUNT                PIC S9(8)V99   COMP-3.
001700         05  PAYTX-PAID-BY               PIC 9(9).
001800         05  PAYTX-NOTE-PRESENT          PIC X.
001900             88  PAYTX-NOTE-GIVEN        VALUE "Y".
002000         05  PAYTX-NOTE                  PIC X(60).
002100         05  FILLER                      PIC X(10).
