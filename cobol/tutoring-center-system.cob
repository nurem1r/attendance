000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TUTORING-CENTER-SYSTEM.
000300 AUTHOR.         R. HANLEY.
000400 INSTALLATION.   LAKESIDE TUTORING CENTER - DATA PROCESSING.
000500 DATE-WRITTEN.   01/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*
000900*===========================================================    CHGLOG01
001000* CHANGE LOG
001100*
001200* DATE      BY    REQUEST     DESCRIPTION                       CHGLOG02
001300* --------  ----  ----------  -----------------------------     CHGLOG03
001400* 01/09/87  RH    ----------  ORIGINAL PROGRAM. MENU DRIVER     CHGLOG04
001500*                             FOR THE FOUR BATCH RUNS.          CHGLOG05
001600* 03/22/88  RH    TCS-0014    ADDED MISSED-LESSON INQUIRY       CHGLOG06
001700*                             TO MENU (OPTION 4).               CHGLOG07
001800* 11/02/91  DKM   TCS-0031    ATTENDANCE RUN NOW ASKS FOR       CHGLOG08
001900*                             CONFIRMATION BEFORE FIRING -      CHGLOG09
002000*                             OPERATORS RE-RAN SAME DATE        CHGLOG10
002100*                             TWICE BY ACCIDENT.                CHGLOG11
002200* 06/18/94  DKM   TCS-0047    RENUMBERED MENU OPTIONS AFTER     CHGLOG12
002300*                             ENROLLMENT SPLIT OUT OF           CHGLOG13
002400*                             STUDENT-MAINTENANCE.              CHGLOG14
002500* 09/09/98  PJT   TCS-0059    Y2K REMEDIATION - ALL DATE        CHGLOG15
002600*                             FIELDS CONFIRMED CCYYMMDD; NO     CHGLOG16
002700*                             2-DIGIT YEAR FIELDS IN THIS       CHGLOG17
002800*                             PROGRAM.                          CHGLOG18
002900* 02/14/01  PJT   TCS-0065    ADDED EXIT CONFIRMATION SO        CHGLOG19
003000*                             OPERATOR CANNOT FAT-FINGER        CHGLOG20
003100*                             THE CENTER CLOSED FOR NIGHT.      CHGLOG21
003200*===========================================================    CHGLOG22
003300*
003400* PROGRAM ABSTRACT
003500*
003600* NIGHTLY MENU DRIVER FOR THE FOUR BATCH RUNS - ENROLLMENT,
003700* ATTENDANCE POSTING, PAYMENT POSTING AND THE MISSED-LESSON
003800* INQUIRY.  THE OPERATOR PICKS AN OPTION, THE MATCHING
003900* SUBPROGRAM IS CALLED, AND THE MENU REDISPLAYS UNTIL 0 IS
004000* KEYED, AT WHICH POINT THE NIGHT'S RUN COUNTS ARE SUMMARIZED
004100* AND THE JOB ENDS.  THIS PROGRAM DOES NO FILE I-O OF ITS OWN -
004200* ALL THE WORK HAPPENS IN THE FOUR CALLED PROGRAMS.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-4341.
004700 OBJECT-COMPUTER.   IBM-4341.
004800* C01 NAMES THE FORM-FEED CHANNEL FOR THE OPERATOR CONSOLE
004900* PRINTER, PER SHOP STANDARD, EVEN THOUGH THIS PROGRAM'S OUTPUT
005000* IS ALL DISPLAY STATEMENTS RATHER THAN A PRINTED REPORT.
005100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005200
005300 DATA DIVISION.
005400
005500 WORKING-STORAGE SECTION.
005600
005700* OPERATOR'S RAW MENU KEY - 0 EXITS, 1-4 SELECT A RUN.  ANY
005800* OTHER DIGIT FAILS VALID-MAIN-MENU-OPTION AND RE-PROMPTS.
005900 01  W-MAIN-MENU-OPTION            PIC 9          COMP.
006000     88  VALID-MAIN-MENU-OPTION    VALUE 0 THROUGH 4.
006100
006200* SHARED Y/N ANSWER FIELD FOR BOTH THE EXIT CONFIRMATION
006300* (TCS-0065) AND ANY FUTURE CONFIRM-BEFORE-RUN PROMPT.
006400 01  W-VALID-ANSWER                PIC X.
006500     88  VALID-ANSWER              VALUE "Y", "N".
006600     88  RUN-IS-CONFIRMED          VALUE "Y".
006700
006800* HOW MANY TIMES EACH OPTION WAS RUN THIS SESSION - PRINTED AT
006900* SHOW-SESSION-SUMMARY WHEN THE OPERATOR CONFIRMS EXIT.  RESET
007000* TO ZERO AT START-UP EVERY NIGHT; NOT CARRIED FROM RUN TO RUN.
007100 01  W-RUN-COUNTS.
007200     05  W-ENROLL-RUN-COUNT        PIC 9(4)       COMP.
007300     05  W-ATTEND-RUN-COUNT        PIC 9(4)       COMP.
007400     05  W-PAYMENT-RUN-COUNT       PIC 9(4)       COMP.
007500     05  W-INQUIRY-RUN-COUNT       PIC 9(4)       COMP.
007600 01  FILLER REDEFINES W-RUN-COUNTS.
007700     05  W-ENROLL-RUN-DISPLAY      PIC 9999.
007800     05  W-ATTEND-RUN-DISPLAY      PIC 9999.
007900     05  W-PAYMENT-RUN-DISPLAY     PIC 9999.
008000     05  W-INQUIRY-RUN-DISPLAY     PIC 9999.
008100
008200* TONIGHT'S RUN DATE, SHOWN ON THE MENU BANNER SO THE
008300* OPERATOR CAN SEE AT A GLANCE WHICH NIGHT'S RUNS THEY ARE ON.
008400 01  W-BANNER-DATE-AND-TIME.
008500     05  W-BANNER-DATE-TODAY       PIC 9(8).
008600     05  FILLER                    PIC X(13).
008700 01  FILLER REDEFINES W-BANNER-DATE-AND-TIME.
008800     05  W-BANNER-CCYY             PIC 9(4).
008900     05  W-BANNER-MM               PIC 99.
009000     05  W-BANNER-DD               PIC 99.
009100     05  FILLER                    PIC X(13).
009200
009300* SLASH-PUNCTUATED MM/DD/CCYY FOR THE SCREEN - THE PACKED
009400* CCYYMMDD FORM ABOVE IS NEVER SHOWN TO THE OPERATOR DIRECTLY.
009500 01  W-BANNER-DATE-DISPLAY.
009600     05  W-BANNER-MM-OUT           PIC 99.
009700     05  FILLER                    PIC X VALUE "/".
009800     05  W-BANNER-DD-OUT           PIC 99.
009900     05  FILLER                    PIC X VALUE "/".
010000     05  W-BANNER-CCYY-OUT         PIC 9(4).
010100
010200* END-OF-NIGHT SUMMARY LINE, BUILT ONE FIELD AT A TIME AND
010300* REDEFINED AS ONE BLOCK SO IT CAN BE DISPLAYED (OR, SHOULD
010400* THE SHOP EVER WANT IT, WRITTEN TO A LOG FILE) IN ONE SHOT.
010500 01  W-SESSION-SUMMARY-LINE.
010600     05  W-SUMMARY-LABEL           PIC X(22).
010700     05  W-SUMMARY-COUNT           PIC 9999.
010800     05  FILLER                    PIC X(54).
010900 01  FILLER REDEFINES W-SESSION-SUMMARY-LINE.
011000     05  W-SUMMARY-LINE-TEXT       PIC X(80).
011100
011200* CONFIRMATION-MESSAGE WORK AREA (BUILT DIFFERENTLY BY EACH
011300* CALLER OF CONFIRM-EXECUTION) AND A THROW-AWAY ACCEPT TARGET
011400* FOR "PRESS ENTER TO CONTINUE" PROMPTS.
011500 77  MSG-CONFIRMATION              PIC X(60).
011600 77  DUMMY                         PIC X.
011700*_________________________________________________________________
011800
011900 PROCEDURE DIVISION.
012000
012100* MAINLINE - STAMP TONIGHT'S DATE ON THE MENU BANNER, ZERO THE
012200* SESSION RUN COUNTERS, THEN LOOP THE MENU UNTIL THE OPERATOR
012300* CONFIRMS EXIT.  NOTHING HERE TOUCHES A DATA FILE DIRECTLY.
012400     MOVE FUNCTION CURRENT-DATE TO W-BANNER-DATE-AND-TIME.
012500     MOVE W-BANNER-MM   TO W-BANNER-MM-OUT.
012600     MOVE W-BANNER-DD   TO W-BANNER-DD-OUT.
012700     MOVE W-BANNER-CCYY TO W-BANNER-CCYY-OUT.
012800
012900     MOVE ZERO TO W-ENROLL-RUN-COUNT.
013000     MOVE ZERO TO W-ATTEND-RUN-COUNT.
013100     MOVE ZERO TO W-PAYMENT-RUN-COUNT.
013200     MOVE ZERO TO W-INQUIRY-RUN-COUNT.
013300
013400     PERFORM MENU-VALIDATION-LOOP THRU MENU-VALIDATION-LOOP-EXIT.
013500
013600     PERFORM DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
013700
013800     STOP RUN.
013900*_________________________________________________________________
014000
014100* RE-PROMPTS UNTIL THE OPERATOR KEYS EITHER A VALID MENU
014200* DIGIT OR ZERO TO QUIT - THE GO TO LOOPS BACK TO THE PROMPT
014300* RATHER THAN FALLING THROUGH ON A BAD KEY.  CALLED BOTH FROM
014400* THE MAINLINE (FIRST PROMPT OF THE NIGHT) AND FROM DO-OPTIONS
014500* (EVERY PROMPT AFTER A RUN FINISHES).
014600 MENU-VALIDATION-LOOP.
014700
014800     PERFORM GET-MENU-OPTION.
014900
015000* ZERO IS ALWAYS ACCEPTED HERE (CONFIRM-EXIT HAS ALREADY RUN
015100* INSIDE GET-MENU-OPTION BY THIS POINT) SO THE LOOP DOES NOT
015200* RE-PROMPT AFTER THE OPERATOR HAS ALREADY ANSWERED THE Y/N.
015300     IF W-MAIN-MENU-OPTION EQUAL ZERO
015400        OR VALID-MAIN-MENU-OPTION
015500        GO TO MENU-VALIDATION-LOOP-EXIT.
015600
015700     GO TO MENU-VALIDATION-LOOP.
015800
015900 MENU-VALIDATION-LOOP-EXIT.
016000     EXIT.
016100*_________________________________________________________________
016200
016300 GET-MENU-OPTION.
016400
016500* REDRAWS THE FULL MENU SCREEN EACH TIME THROUGH - CHEAPER TO
016600* REPAINT THAN TO TRACK WHAT PARTIAL STATE IS ALREADY ON THE
016700* SCREEN, AND KEEPS THE OPERATOR FROM SCROLLING PAST OLD OUTPUT.
016800     PERFORM CLEAR-SCREEN.
016900     DISPLAY "          LAKESIDE TUTORING CENTER - NIGHTLY RUNS".
017000     DISPLAY "          FOR " W-BANNER-DATE-DISPLAY.
017100     DISPLAY " ".
017200* BOXED MENU LAYOUT - CARRIED FORWARD FROM THE ORIGINAL 1987
017300* SCREEN DESIGN AND NEVER CHANGED, EVEN WHEN OPTIONS WERE ADDED
017400* OR RENUMBERED (TCS-0014, TCS-0047).
017500     DISPLAY "          ---------------------------------".
017600     DISPLAY "          | 1 - STUDENT ENROLLMENT       |".
017700     DISPLAY "          | 2 - ATTENDANCE POSTING       |".
017800     DISPLAY "          | 3 - PAYMENT POSTING          |".
017900     DISPLAY "          | 4 - MISSED-LESSON INQUIRY    |".
018000     DISPLAY "          | 0 - EXIT                     |".
018100     DISPLAY "          ---------------------------------".
018200     DISPLAY " ".
018300     DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
018400* JUMP-LINE PADS THE SCREEN SO THE PROMPT LANDS ON THE SAME
018500* ROW EVERY TIME, REGARDLESS OF TERMINAL SCROLLBACK.
018600     PERFORM JUMP-LINE 11 TIMES.
018700     ACCEPT W-MAIN-MENU-OPTION.
018800
018900* ZERO GOES STRAIGHT TO THE EXIT CONFIRMATION; ANY OTHER KEY
019000* OUTSIDE 1-4 IS REJECTED IN PLACE RATHER THAN TREATED AS EXIT.
019100     IF W-MAIN-MENU-OPTION EQUAL ZERO
019200        PERFORM CONFIRM-EXIT
019300     ELSE
019400        IF NOT VALID-MAIN-MENU-OPTION
019500           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
019600           ACCEPT DUMMY.
019700*_________________________________________________________________
019800
019900 CONFIRM-EXIT.
020000
020100* TCS-0065 - THE OPERATOR USED TO BE ABLE TO WALK AWAY MID-
020200* SHIFT BY FAT-FINGERING 0 ON THE MENU; NOW EXIT REQUIRES AN
020300* EXPLICIT Y BEFORE THE CENTER'S RUNS FOR THE NIGHT ARE
020400* CONSIDERED DONE.  ANSWERING N JUST SENDS THE MENU BACK UP -
020500* MOVE 9 TO W-MAIN-MENU-OPTION IS NOT A VALID MENU CHOICE, ONLY
020600* A SIGNAL TO DO-OPTIONS' CALLER THAT THE LOOP SHOULD CONTINUE.
020700     MOVE "END NIGHTLY RUNS ? <Y/N>" TO MSG-CONFIRMATION.
020800     PERFORM CONFIRM-EXECUTION.
020900     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
021000
021100     IF NOT RUN-IS-CONFIRMED
021200        MOVE 9 TO W-MAIN-MENU-OPTION
021300     ELSE
021400        PERFORM SHOW-SESSION-SUMMARY
021500        DISPLAY "NIGHTLY RUNS TERMINATED !".
021600*_________________________________________________________________
021700
021800 SHOW-SESSION-SUMMARY.
021900
022000* FOUR SUMMARY LINES, ONE PER MENU OPTION, PRINTED IN MENU
022100* ORDER SO THE OPERATOR CAN CROSS-CHECK AGAINST THE PAPER LOG
022200* SHEET KEPT AT THE FRONT DESK.
022300     MOVE "STUDENT ENROLLMENT RUNS" TO W-SUMMARY-LABEL.
022400     MOVE W-ENROLL-RUN-COUNT        TO W-SUMMARY-COUNT.
022500     DISPLAY W-SUMMARY-LINE-TEXT.
022600
022700     MOVE "ATTENDANCE POSTING RUNS" TO W-SUMMARY-LABEL.
022800     MOVE W-ATTEND-RUN-COUNT        TO W-SUMMARY-COUNT.
022900     DISPLAY W-SUMMARY-LINE-TEXT.
023000
023100     MOVE "PAYMENT POSTING RUNS  "  TO W-SUMMARY-LABEL.
023200     MOVE W-PAYMENT-RUN-COUNT       TO W-SUMMARY-COUNT.
023300     DISPLAY W-SUMMARY-LINE-TEXT.
023400
023500     MOVE "MISSED-LESSON INQUIRIES" TO W-SUMMARY-LABEL.
023600     MOVE W-INQUIRY-RUN-COUNT       TO W-SUMMARY-COUNT.
023700     DISPLAY W-SUMMARY-LINE-TEXT.
023800*_________________________________________________________________
023900
024000 DO-OPTIONS.
024100
024200* DISPATCH TABLE, SUCH AS IT IS - FOUR STRAIGHT-LINE IFS RATHER
024300* THAN A CALL-TABLE, SINCE THE MENU HAS ONLY EVER HAD FOUR
024400* OPTIONS AND A TABLE WOULD BE MORE MACHINERY THAN THE JOB
024500* CALLS FOR.  EACH CALLED PROGRAM RUNS TO STOP RUN AND RETURNS
024600* CONTROL HERE - NONE OF THEM PASS PARAMETERS BACK.
024700     PERFORM CLEAR-SCREEN.
024800
024900     IF W-MAIN-MENU-OPTION = 1
025000        CALL "student-enrollment"
025100        ADD 1 TO W-ENROLL-RUN-COUNT.
025200
025300     IF W-MAIN-MENU-OPTION = 2
025400        CALL "attendance-posting"
025500        ADD 1 TO W-ATTEND-RUN-COUNT.
025600
025700     IF W-MAIN-MENU-OPTION = 3
025800        CALL "payment-posting"
025900        ADD 1 TO W-PAYMENT-RUN-COUNT.
026000
026100     IF W-MAIN-MENU-OPTION = 4
026200        CALL "missed-lesson-count"
026300        ADD 1 TO W-INQUIRY-RUN-COUNT.
026400
026500* BACK TO THE MENU FOR THE NEXT SELECTION - SAME VALIDATION
026600* LOOP THE MAINLINE USES BEFORE THE FIRST OPTION IS EVER RUN.
026700     PERFORM MENU-VALIDATION-LOOP THRU MENU-VALIDATION-LOOP-EXIT.
026800*_________________________________________________________________
026900
027000* SHARED SCREEN-HANDLING PARAGRAPHS (CLEAR-SCREEN, JUMP-LINE,
027100* CONFIRM-EXECUTION) - THE SAME COPYBOOK USED BY EVERY MENU-
027200* DRIVEN PROGRAM IN THE SHOP SO THE Y/N PROMPT BEHAVES THE SAME
027300* WAY EVERYWHERE.
027400     COPY "PLMENU.CBL".
027500*_________________________________________________________________
