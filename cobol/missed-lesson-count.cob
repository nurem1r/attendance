000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MISSED-LESSON-COUNT.
000300 AUTHOR.         D. K. MERCER.
000400 INSTALLATION.   LAKESIDE TUTORING CENTER - DATA PROCESSING.
000500 DATE-WRITTEN.   11/09/1990.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*
000900*===========================================================    CHGLOG01
001000* CHANGE LOG
001100*
001200* DATE      BY    REQUEST     DESCRIPTION                       CHGLOG02
001300* --------  ----  ----------  -----------------------------     CHGLOG03
001400* 11/09/90  DKM   ----------  ORIGINAL PROGRAM.  OPERATOR       CHGLOG04
001500*                             KEYS A STUDENT ID, PROGRAM        CHGLOG05
001600*                             SCANS ATTENDANCE-FILE AND         CHGLOG06
001700*                             COUNTS ABSENCES THIS MONTH.       CHGLOG07
001800* 07/18/93  RH    TCS-0037    UNKNOWN STUDENT ID NOW REPORTED   CHGLOG08
001900*                             AS ZERO ABSENCES INSTEAD OF       CHGLOG09
002000*                             LOOPING BACK SILENTLY.            CHGLOG10
002100* 09/09/98  PJT   TCS-0059    Y2K REMEDIATION - RUN DATE AND    CHGLOG11
002200*                             WINDOW COMPARE NOW CCYYMMDD.      CHGLOG12
002300* 05/02/02  PJT   TCS-0074    LATE AND EXCUSED CONFIRMED NOT    CHGLOG13
002400*                             TO COUNT AS MISSED PER TEACHER    CHGLOG14
002500*                             SUPERVISOR REQUEST.               CHGLOG15
002600*===========================================================    CHGLOG16
002700*
002800* PROGRAM ABSTRACT
002900*
003000* ON-DEMAND INQUIRY, RUN FROM THE MENU OR STANDALONE, THAT
003100* ANSWERS ONE QUESTION AT A TIME - HOW MANY LESSONS HAS THIS
003200* STUDENT MISSED SINCE THE FIRST OF THE CURRENT MONTH.  READS
003300* ATTENDANCE-FILE FROM THE TOP FOR EVERY STUDENT ASKED ABOUT;
003400* THERE IS NO INDEX BY STUDENT ID ON THIS FILE SO A FULL SCAN
003500* IS THE ONLY WAY, WHICH IS FINE FOR A DESK-SIDE LOOKUP TOOL
003600* BUT WOULD BE TOO SLOW FOR A BATCH REPORT OVER ALL STUDENTS.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000* C01 NAMED PER SHOP STANDARD EVEN THOUGH THIS INQUIRY PRODUCES
004100* NO PRINTED OUTPUT, ONLY CONSOLE DISPLAYS.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700* SAME ATTENDANCE-FILE ATTENDANCE-POSTING WRITES - OPENED HERE
004800* INPUT-ONLY SINCE THIS PROGRAM NEVER CHANGES A RECORD.
004900     COPY "SLATT.CBL".
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400     COPY "FDATT.CBL".
005500
005600 WORKING-STORAGE SECTION.
005700
005800     COPY "wscase01.cbl".
005900
006000* RUN DATE CAPTURED ONCE AT START-UP AND FOLDED INTO
006100* WSCASE01'S W-TODAYS-DATE, THE SAME GROUP THE COUNT-WINDOW
006200* CALCULATION AND THE COLUMN HEADING BOTH KEY OFF OF.
006300 01  W-CURRENT-DATE-AND-TIME.
006400     05  W-TODAY-RIGHT-NOW         PIC 9(8).
006500     05  FILLER                    PIC X(1).
006600     05  W-TIME-RIGHT-NOW          PIC 9(5).
006700     05  FILLER                    PIC X(7).
006800
006900* FIRST-OF-CURRENT-MONTH, BUILT BY MOVING TODAY'S CCYY/MM WITH
007000* DAY FORCED TO 01 - THE FLOOR OF THE COUNT-MISSED-THIS-MONTH
007100* WINDOW.  REDEFINES LETS ESTABLISH-RUN-DATE FILL IT PIECEMEAL.
007200 01  W-FIRST-OF-MONTH-DATE         PIC 9(8).
007300 01  FILLER REDEFINES W-FIRST-OF-MONTH-DATE.
007400     05  W-FIRST-CCYY              PIC 9(4).
007500     05  W-FIRST-MM                PIC 99.
007600     05  W-FIRST-DD                PIC 99.
007700
007800* FILE STATUS BYTES - NOT INTERROGATED ANYWHERE IN THIS
007900* PROGRAM TODAY, KEPT DECLARED FOR THE DAY DATA PROCESSING
008000* WANTS A HARD STOP ON A BAD OPEN/CLOSE.
008100 01  W-ATTENDANCE-FILE-STATUS      PIC XX.
008200 01  W-ATTENDANCE-NEW-FILE-STATUS  PIC XX.
008300
008400 01  W-END-OF-ATTENDANCE-FILE      PIC X.
008500     88  END-OF-ATTENDANCE-FILE    VALUE "Y".
008600
008700* STUDENT ID KEYED BY THE OPERATOR AND A THROW-AWAY ACCEPT
008800* TARGET FOR THE "PRESS ENTER" PROMPT - NEITHER HAS AN 88, SO
008900* BOTH SIT AT 77-LEVEL RATHER THAN 01, MATCHING SHOP HABIT.
009000 77  ENTRY-STUDENT-NUMBER          PIC 9(9).
009100 77  DUMMY                         PIC X.
009200
009300* RUNNING TALLY OF MISSED LESSONS FOR THE STUDENT CURRENTLY
009400* BEING LOOKED UP - RESET TO ZERO AT THE TOP OF EVERY INQUIRY.
009500 01  W-MISSED-COUNT                PIC 9(4)       COMP.
009600 01  FILLER REDEFINES W-MISSED-COUNT.
009700     05  W-MISSED-COUNT-DISPLAY    PIC 9999.
009800
009900* TODAY'S DATE, SLASH-PUNCTUATED, PRINTED ON THE RESULT LINE SO
010000* THE OPERATOR CAN SEE WHICH DAY THE MONTH-TO-DATE WINDOW ENDS.
010100 01  W-RUN-DATE-DISPLAY.
010200     05  W-RUN-MM-OUT              PIC 99.
010300     05  FILLER                    PIC X VALUE "/".
010400     05  W-RUN-DD-OUT              PIC 99.
010500     05  FILLER                    PIC X VALUE "/".
010600     05  W-RUN-CCYY-OUT            PIC 9(4).
010700*_________________________________________________________________
010800
010900 PROCEDURE DIVISION.
011000
011100* MAINLINE - ESTABLISH TONIGHT'S DATE WINDOW ONCE, THEN LOOP
011200* THE STUDENT-NUMBER PROMPT UNTIL THE OPERATOR ENTERS ZEROS
011300* (JUST HITTING ENTER) TO QUIT.  ATTENDANCE-FILE STAYS OPEN
011400* FOR THE WHOLE SESSION - COUNT-MISSED-THIS-MONTH RE-OPENS IT
011500* AFTER EACH SCAN TO POSITION BACK AT THE FIRST RECORD.
011600     PERFORM ESTABLISH-RUN-DATE.
011700     OPEN INPUT ATTENDANCE-FILE.
011800
011900     PERFORM GET-STUDENT-NUMBER-AND-SEARCH.
012000* FORCE FIRST PASS
012100     PERFORM GET-STUDENT-NUMBER-AND-SEARCH
012200             UNTIL ENTRY-STUDENT-NUMBER EQUAL ZEROS.
012300
012400     CLOSE ATTENDANCE-FILE.
012500     STOP RUN.
012600*_________________________________________________________________
012700
012800 ESTABLISH-RUN-DATE.
012900
013000* TCS-0059 - TODAY'S DATE COMES OFF FUNCTION CURRENT-DATE IN
013100* FULL CCYYMMDD FORM; THE FIRST-OF-MONTH FLOOR IS BUILT BY
013200* KEEPING TODAY'S CENTURY/YEAR/MONTH AND FORCING DAY TO 01.
013300     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-AND-TIME.
013400     MOVE W-TODAY-RIGHT-NOW TO W-TODAY-CCYYMMDD.
013500
013600     MOVE W-TODAY-CCYY TO W-FIRST-CCYY.
013700     MOVE W-TODAY-MM   TO W-FIRST-MM.
013800     MOVE 1            TO W-FIRST-DD.
013900
014000     MOVE W-TODAY-MM   TO W-RUN-MM-OUT.
014100     MOVE W-TODAY-DD   TO W-RUN-DD-OUT.
014200     MOVE W-TODAY-CCYY TO W-RUN-CCYY-OUT.
014300*_________________________________________________________________
014400
014500 GET-STUDENT-NUMBER-AND-SEARCH.
014600
014700* TCS-0037 - AN UNKNOWN STUDENT ID USED TO SEND THE PROGRAM
014800* BACK INTO A SILENT RE-PROMPT WITH NO MESSAGE; NOW IT SCANS
014900* NORMALLY AND SIMPLY REPORTS ZERO MISSED LESSONS, SINCE A
015000* NON-MATCHING ID NEVER SATISFIES EXAMINE-ONE-ATTENDANCE-
015100* RECORD'S COMPARE.  A DELIBERATE CHOICE, NOT AN OVERSIGHT -
015200* THE OPERATOR CAN SEE THE ZERO AND KNOWS TO RECHECK THE ID.
015300     MOVE ZEROS TO ENTRY-STUDENT-NUMBER.
015400     DISPLAY "ENTER STUDENT ID TO COUNT MISSED LESSONS FOR "
015500             "(<ENTER> TO QUIT): ".
015600     ACCEPT ENTRY-STUDENT-NUMBER.
015700
015800     IF ENTRY-STUDENT-NUMBER EQUAL ZEROS
015900        DISPLAY "PROGRAM TERMINATED !"
016000     ELSE
016100        PERFORM COUNT-MISSED-THIS-MONTH
016200        PERFORM DISPLAY-MISSED-COUNT
016300        DISPLAY "<ENTER> TO CONTINUE"
016400        ACCEPT DUMMY.
016500*_________________________________________________________________
016600
016700 COUNT-MISSED-THIS-MONTH.
016800
016900* SCAN-LOOP BELOW IS WALKED WITH GO TO RATHER THAN A PERFORM
017000* ... UNTIL - ONE RECORD READ, TESTED FOR EOF, EXAMINED, AND
017100* LOOPED BACK - SO THE READ AND THE EOF BRANCH SIT TOGETHER
017200* IN ONE PARAGRAPH RANGE.
017300     MOVE ZERO TO W-MISSED-COUNT.
017400     MOVE "N" TO W-END-OF-ATTENDANCE-FILE.
017500
017600     PERFORM SCAN-LOOP THRU SCAN-LOOP-EXIT.
017700
017800     CLOSE ATTENDANCE-FILE.
017900     OPEN INPUT ATTENDANCE-FILE.
018000*_________________________________________________________________
018100
018200 SCAN-LOOP.
018300
018400     READ ATTENDANCE-FILE
018500          AT END
018600              MOVE "Y" TO W-END-OF-ATTENDANCE-FILE
018700              GO TO SCAN-LOOP-EXIT.
018800
018900     PERFORM EXAMINE-ONE-ATTENDANCE-RECORD.
019000     GO TO SCAN-LOOP.
019100
019200 SCAN-LOOP-EXIT.
019300     EXIT.
019400*_________________________________________________________________
019500
019600 EXAMINE-ONE-ATTENDANCE-RECORD.
019700
019800* TCS-0074 - ATTENDANCE-IS-ABSENT MATCHES ONLY THE "ABSENT"
019900* STATUS.  "LATE" AND "EXCUSED" RECORDS DO NOT SATISFY THIS
020100* SUPERVISOR'S REQUEST - A STUDENT WHO CALLS AHEAD TO SAY
020200* THEY WILL BE LATE SHOULD NOT SHOW UP ON THIS INQUIRY THE
020300* SAME AS ONE WHO SIMPLY DID NOT COME.
020400     IF ATTENDANCE-STUDENT-ID EQUAL ENTRY-STUDENT-NUMBER
020500        AND ATTENDANCE-IS-ABSENT
020600        AND ATTENDANCE-LESSON-DATE NOT LESS THAN
020700                                   W-FIRST-OF-MONTH-DATE
020800        AND ATTENDANCE-LESSON-DATE NOT GREATER THAN
020900                                   W-TODAY-CCYYMMDD
021000        ADD 1 TO W-MISSED-COUNT.
021100*_________________________________________________________________
021200
021300 DISPLAY-MISSED-COUNT.
021400
021500* COUNT IS COMP FOR THE ADD IN EXAMINE-ONE-ATTENDANCE-RECORD
021600* BUT MUST GO THROUGH THE ZONED REDEFINES BEFORE IT CAN BE
021700* DISPLAYED ON THE CONSOLE.
021800     MOVE W-MISSED-COUNT TO W-MISSED-COUNT-DISPLAY.
021900
022000     DISPLAY "STUDENT............: " ENTRY-STUDENT-NUMBER.
022100     DISPLAY "MISSED-LESSON WINDOW: " W-RUN-DATE-DISPLAY
022200             " (MONTH-TO-DATE)".
022300     DISPLAY "LESSONS MISSED.....: " W-MISSED-COUNT-DISPLAY.
022400*_________________________________________________________________
