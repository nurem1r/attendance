000100*=================================================================
000200* FDPKG.CBL
000300*
000400* RECORD LAYOUT FOR THE LESSON-PACKAGES REFERENCE FILE.  THREE
000500* RECORDS IN PRODUCTION -- LESSONS_12, LESSONS_24, UNLIMITED --
000600* BUT THE FILE IS READ AS A GENERIC TABLE, NOT HARD-CODED.
000700*=================================================================
000800
000900     FD  PACKAGE-FILE
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  PACKAGE-RECORD.
001300         05  PACKAGE-CODE                PIC X(16).
001400         05  PACKAGE-LESSON-COUNT        PIC S9(4).
001500         05  FILLER                      PIC X(10).
