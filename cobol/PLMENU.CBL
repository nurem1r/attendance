000100*=================================================================
000200* PLMENU.CBL
000300*
000400* SCREEN-CLEARING AND EXIT-CONFIRMATION PARAGRAPHS FOR THE TOP
000500* MENU DRIVER ONLY.  THE FOUR NIGHTLY RUNS THEMSELVES ARE FULLY
000600* UNATTENDED BATCH JOBS AND CONFIRM NOTHING AT THE TERMINAL, SO
000700* THIS PROMPT LOGIC HAS NO OTHER CALLER.
000800*=================================================================
000900
001000 CLEAR-SCREEN.
001100
001200     PERFORM JUMP-LINE 24 TIMES.
001300*_________________________________________________________________
001400
001500 JUMP-LINE.
001600
001700     DISPLAY " ".
001800*_________________________________________________________________
001900
002000 CONFIRM-EXECUTION.
002100
002200     DISPLAY MSG-CONFIRMATION.
002300     ACCEPT W-VALID-ANSWER.
002400     INSPECT W-VALID-ANSWER CONVERTING "yn" TO "YN".
002500*_________________________________________________________________
