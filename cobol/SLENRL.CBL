000100*=================================================================
000200* SLENRL.CBL
000300*
000400* FILE-CONTROL SELECT CLAUSE FOR THE ENROLLMENT-TRANS-FILE.  ONE
000500* ENROLLMENT REQUEST PER RECORD, READ SEQUENTIALLY BY
000600* STUDENT-ENROLLMENT.
000700*=================================================================
000800
000900     SELECT ENROLLMENT-TRANS-FILE
001000            ASSIGN TO "ENROLLMENT-TRANS"
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS W-ENROLLMENT-TRANS-STATUS.
