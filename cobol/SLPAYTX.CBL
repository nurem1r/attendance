000100*=================================================================
000200* SLPAYTX.CBL
000300*
000400* FILE-CONTROL SELECT CLAUSE FOR THE PAYMENT-TRANS-FILE.  ONE
000500* PAYMENT TO BE POSTED PER RECORD, READ SEQUENTIALLY BY
000600* PAYMENT-POSTING.
000700*=================================================================
000800
000900     SELECT PAYMENT-TRANS-FILE
001000            ASSIGN TO "PAYMENT-TRANS"
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS W-PAYMENT-TRANS-STATUS.
