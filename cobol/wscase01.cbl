000100*=================================================================
000200* WSCASE01.CBL
000300*
000400* COMMON WORKING-STORAGE SHARED BY EVERY PROGRAM IN THE TUTORING
000500* CENTER BILLING SYSTEM.  COPY THIS MEMBER RIGHT AFTER THE HEADER
000600* OF THE WORKING-STORAGE SECTION IN EVERY PROGRAM.
000700*
000800* HOLDS TODAY'S RUN DATE, BROKEN OUT FOR THE MISSED-LESSON WINDOW
000900* CALCULATION AND FOR STAMPING PAYMENT RECEIPTS.
001000*=================================================================
001100
001200 01  W-TODAYS-DATE.
001300     05  W-TODAY-CCYY                PIC 9(4).
001400     05  W-TODAY-MM                  PIC 99.
001500     05  W-TODAY-DD                  PIC 99.
001600 01  FILLER REDEFINES W-TODAYS-DATE.
001700     05  W-TODAY-CCYYMMDD            PIC 9(8).
