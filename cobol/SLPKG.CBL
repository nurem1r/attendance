000100*=================================================================
000200* SLPKG.CBL
000300*
000400* FILE-CONTROL SELECT CLAUSE FOR THE LESSON-PACKAGES REFERENCE
000500* FILE.  SMALL STATIC LOOKUP FILE, READ ONCE AT THE START OF A
000600* RUN INTO PKG-TABLE (SEE PLPACKAGE.CBL).
000700*=================================================================
000800
000900     SELECT PACKAGE-FILE
001000            ASSIGN TO "LESSON-PACKAGES"
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS W-PACKAGE-FILE-STATUS.
