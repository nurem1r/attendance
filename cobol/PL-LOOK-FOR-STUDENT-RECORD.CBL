000100*=================================================================
000200* PL-LOOK-FOR-STUDENT-RECORD.CBL
000300*
000400* RANDOM READ OF STUDENT-FILE BY STUDENT ID.  THE CALLING
000500* PROGRAM MOVES THE ID TO SEARCH FOR INTO W-SEARCH-STUDENT-ID
000600* BEFORE PERFORMING THIS PARAGRAPH; W-FOUND-STUDENT-RECORD TELLS
000700* IT WHETHER STUDENT-RECORD IS NOW LOADED.
000800*=================================================================
000900
001000 LOOK-FOR-STUDENT-RECORD.
001100
001200     MOVE W-SEARCH-STUDENT-ID TO W-STUDENT-RELATIVE-KEY.
001300     MOVE "Y" TO W-FOUND-STUDENT-RECORD.
001400     READ STUDENT-FILE RECORD
001500          INVALID KEY
001600               MOVE "N" TO W-FOUND-STUDENT-RECORD.
001700*_________________________________________________________________
