000100*=================================================================
000200* FDENRL.CBL
000300*
000400* RECORD LAYOUT FOR THE ENROLLMENT-TRANS-FILE.  ONE RECORD PER
000500* NEW STUDENT TO BE SET UP.  ENTRY-DEBT-PRESENT TELLS
000600* STUDENT-ENROLLMENT WHETHER ENTRY-INITIAL-DEBT WAS ACTUALLY
000700* SUPPLIED OR SHOULD DEFAULT TO ZERO.
000800*=================================================================
000900
001000     FD  ENROLLMENT-TRANS-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  ENROLLMENT-TRANS-RECORD.
001400         05  ENTRY-FIRST-NAME            PIC X(30).
001500         05  ENTRY-LAST-NAME             PIC X(30).
001600         05  ENTRY-PHONE                 PIC X(20).
001700         05  ENTRY-PACKAGE-CODE          PIC X(16).
001800         05  ENTRY-TEACHER-ID            PIC 9(9).
001900         05  ENTRY-TIME-SLOT-ID          PIC 9(9).
002000         05  ENTRY-NEEDS-BOOK            PIC X.
002100         05  ENTRY-DEBT-PRESENT          PIC X.
002200             88  ENTRY-INITIAL-DEBT-GIVEN VALUE "Y".
002300*            CARRIED PACKED (COMP-3) SO IT MOVES STRAIGHT INTO
002400*            STUDENT-DEBT WITHOUT A USAGE CONVERSION.
002500         05  ENTRY-INITIAL-DEBT          PIC S9(8)V99   COMP-3.
002600         05  FILLER                      PIC X(10).
