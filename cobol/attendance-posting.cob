000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ATTENDANCE-POSTING.
000300 AUTHOR.         D. K. MERCER.
000400 INSTALLATION.   LAKESIDE TUTORING CENTER - DATA PROCESSING.
000500 DATE-WRITTEN.   02/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*
000900*===========================================================    CHGLOG01
001000* CHANGE LOG
001100*
001200* DATE      BY    REQUEST     DESCRIPTION                       CHGLOG02
001300* --------  ----  ----------  -----------------------------     CHGLOG03
001400* 02/14/88  DKM   ----------  ORIGINAL PROGRAM. REBUILDS        CHGLOG04
001500*                             ATTENDANCE-FILE FOR ONE           CHGLOG05
001600*                             TEACHER/DATE PER RUN.             CHGLOG06
001700* 08/30/90  DKM   TCS-0022    ADDED ROSTER PASS SO EVERY        CHGLOG07
001800*                             STUDENT GETS EXACTLY ONE          CHGLOG08
001900*                             RECORD PER DATE (DEFAULT          CHGLOG09
002000*                             EXCUSED WHEN NOT MARKED).         CHGLOG10
002100* 03/05/95  RH    TCS-0044    UNLIMITED PACKAGE STUDENTS        CHGLOG11
002200*                             (9999 SENTINEL) NO LONGER         CHGLOG12
002300*                             HAVE LESSON COUNTERS TOUCHED.     CHGLOG13
002400* 09/09/98  PJT   TCS-0059    Y2K REMEDIATION - LESSON DATE     CHGLOG14
002500*                             CONFIRMED CCYYMMDD THROUGHOUT.    CHGLOG15
002600* 11/12/03  PJT   TCS-0080    BAD STUDENT ID ON A MARK NOW      CHGLOG16
002700*                             LOGGED AND SKIPPED INSTEAD OF     CHGLOG17
002800*                             ABENDING THE NIGHTLY RUN.         CHGLOG18
002900* 06/19/07  LMK   TCS-0093    TCS-0080 ONLY GUARDED THE         CHGLOG19
003000*                             LESSON-COUNT DECREMENT - A        CHGLOG20
003100*                             TRANS FOR A STUDENT NOT ON        CHGLOG21
003200*                             FILE STILL WROTE A NEW ORPHAN     CHGLOG22
003300*                             ATTENDANCE RECORD.  LOOKUP IS     CHGLOG23
003400*                             NOW DONE BEFORE ANY RECORD IS     CHGLOG24
003500*                             BUILT; MISSES ARE COUNTED AND     CHGLOG25
003600*                             SKIPPED, NOTHING IS WRITTEN.      CHGLOG26
003700*===========================================================    CHGLOG27
003800*
003900* PROGRAM ABSTRACT
004000*
004100* RUN ONCE PER TEACHER PER LESSON DATE TO POST THAT NIGHT'S
004200* ATTENDANCE MARKS.  THIS IS A CLASSIC OLD-MASTER/NEW-MASTER
004300* REBUILD, NOT AN UPDATE-IN-PLACE - ATTENDANCE-FILE IS READ IN
004400* FULL, EVERY RECORD FOR THE RUN'S TEACHER/DATE IS EITHER
004500* UPDATED FROM THE TRANS TABLE OR LEFT AS IS, TRANS ENTRIES
004600* WITH NO MATCHING OLD RECORD ARE ADDED, EVERY ROSTER STUDENT
004700* STILL MISSING A RECORD FOR THE DATE GETS A DEFAULT EXCUSED
004800* RECORD (TCS-0022), AND THE WHOLE RESULT IS SORTED BACK INTO
004900* ATTENDANCE-NEW-FILE.  STUDENT-FILE'S REMAINING/USED LESSON
005000* COUNTERS ARE MAINTAINED IN STEP AS STATUSES CHANGE.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400* C01 NAMED PER SHOP STANDARD; THIS PROGRAM'S ONLY OUTPUT
005500* DEVICE IS THE OPERATOR CONSOLE.
005600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100* OLD ATTENDANCE-FILE (READ) AND ATTENDANCE-NEW-FILE (THE SORT
006200* GIVING FILE) SHARE THIS ONE SELECT - SEE SLATT.CBL.
006300     COPY "SLATT.CBL".
006400* ATTND-TRANS-FILE - TONIGHT'S MARKS FOR ONE TEACHER/DATE,
006500* LOADED WHOLE INTO TRX-TABLE-AREA BELOW BEFORE THE MERGE PASS.
006600     COPY "SLATRX.CBL".
006700     COPY "SLSTUD.CBL".
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200     COPY "FDATT.CBL".
007300     COPY "FDATRX.CBL".
007400     COPY "FDSTUD.CBL".
007500
007600* SORT WORK AREA FOR THE OLD-MASTER/NEW-MASTER REBUILD, WRITTEN
007700* DIRECTLY HERE THE SAME WAY DEDUCTIBLES-REPORT INLINES ITS OWN
007800* SD RATHER THAN SHARING ONE - ONLY THIS PROGRAM SORTS.
007900     SD  SORT-FILE.
008000
008100     01  SORT-RECORD.
008200         05  SORT-STUDENT-ID       PIC 9(9).
008300         05  SORT-LESSON-DATE      PIC 9(8).
008400         05  SORT-STATUS           PIC X(7).
008500         05  SORT-MARKED-BY        PIC 9(9).
008600         05  FILLER                PIC X(10).
008700
008800 WORKING-STORAGE SECTION.
008900
009000* SHOP-STANDARD CURRENT-DATE WORK AREA, USED HERE ONLY TO STAMP
009100* THE CLOSING DISPLAY - THE RUN'S LESSON DATE ITSELF COMES OFF
009200* THE FIRST TRANS RECORD, NOT OFF TODAY'S DATE.
009300     COPY "wscase01.cbl".
009400
009500* TEACHER/DATE FOR THIS RUN, CAPTURED OFF THE FIRST TRANS
009600* RECORD LOADED (SEE STORE-TRANS-IN-TABLE) SINCE ATTND-TRANS-
009700* FILE IS BUILT ONE TEACHER/DATE AT A TIME BY THE FRONT DESK.
009800 01  RUN-CONTROL-INFO.
009900     05  RUN-TEACHER-ID            PIC 9(9).
010000     05  RUN-LESSON-DATE           PIC 9(8).
010100* REDEFINES RUN-LESSON-DATE INTO CCYY/MM/DD PARTS FOR THE
010200* CLOSING-MESSAGE SLASH FORMAT BELOW - THIRD REDEFINES IN THIS
010300* PROGRAM.
010400 01  FILLER REDEFINES RUN-CONTROL-INFO.
010500     05  FILLER                    PIC 9(9).
010600     05  RUN-LESSON-DATE-PARTS.
010700         10  RUN-DATE-CCYY         PIC 9(4).
010800         10  RUN-DATE-MM           PIC 99.
010900         10  RUN-DATE-DD           PIC 99.
011000
011100* MM/DD/CCYY EDITED FORM OF THE RUN DATE, BUILT AT TERMINATE-
011200* RUN AND SHOWN ON THE OPERATOR'S CLOSING MESSAGE.
011300 01  RUN-DATE-DISPLAY-AREA.
011400     05  RUN-DATE-MM-OUT           PIC 99.
011500     05  FILLER                    PIC X VALUE "/".
011600     05  RUN-DATE-DD-OUT           PIC 99.
011700     05  FILLER                    PIC X VALUE "/".
011800     05  RUN-DATE-CCYY-OUT         PIC 9(4).
011900
012000* FILE STATUS BYTES, ONE PER SELECT - CHECKED ONLY ON ABEND-
012100* WORTHY CONDITIONS SINCE THIS SHOP DOES NOT TEST EVERY I-O.
012200 01  W-ATTENDANCE-FILE-STATUS      PIC XX.
012300 01  W-ATTENDANCE-NEW-FILE-STATUS  PIC XX.
012400 01  W-ATTND-TRANS-STATUS          PIC XX.
012500 01  W-STUDENT-FILE-STATUS         PIC XX.
012600* RELATIVE-KEY DRIVER FOR THE SEQUENTIAL ROSTER SCAN OF
012700* STUDENT-FILE IN LOAD-ROSTER-TABLE (SAME TECHNIQUE AS THE
012800* ENROLLMENT AND MISSED-LESSON PROGRAMS USE).
012900 77  W-STUDENT-RELATIVE-KEY        PIC 9(9)       COMP.
013000
013100* THREE EOF SWITCHES - ONE PER FILE THIS PROGRAM STEPS
013200* THROUGH SEQUENTIALLY (OLD MASTER, TRANS, ROSTER SCAN).
013300 01  W-END-OF-ATTENDANCE-FILE      PIC X.
013400     88  END-OF-ATTENDANCE-FILE    VALUE "Y".
013500 01  W-END-OF-TRX-FILE             PIC X.
013600     88  END-OF-TRX-FILE           VALUE "Y".
013700 01  W-END-OF-ROSTER-SCAN          PIC X.
013800     88  END-OF-ROSTER-SCAN        VALUE "Y".
013900
014000* SET IN DECIDE-OLD-MASTER-DISPOSITION - "Y" MEANS THE OLD
014100* RECORD JUST READ IS FOR TONIGHT'S TEACHER/DATE AND HAS A
014200* MATCHING TRANS ENTRY, SO IT GETS UPDATED RATHER THAN CARRIED
014300* FORWARD UNCHANGED.
014400 01  W-RECORD-IS-FOR-THIS-RUN      PIC X.
014500     88  RECORD-IS-FOR-THIS-RUN    VALUE "Y".
014600
014700* SHARED SCRATCH FIELD FOR TESTING WHETHER A GIVEN STATUS
014800* VALUE COUNTS AGAINST THE STUDENT'S LESSON BALANCE - MOVED
014900* INTO TWICE PER TRANSITION (ONCE FOR THE OLD STATUS, ONCE FOR
015000* THE NEW) SO ONE 88-LEVEL SERVES BOTH TESTS.
015100 01  W-STATUS-CHECK                PIC X(7).
015200     88  STATUS-CONSUMES-LESSON
015300             VALUES "PRESENT", "LATE", "ABSENT".
015400
015500* RESULT OF THE ABOVE TEST, CAPTURED SEPARATELY FOR THE OLD
015600* AND NEW STATUS SO COMPARE-CONSUMPTION-AND-ADJUST CAN TELL
015700* WHICH DIRECTION (IF ANY) THE LESSON COUNT SHOULD MOVE.
015800 01  W-OLD-STATUS-CONSUMED         PIC X.
015900     88  OLD-STATUS-IS-CONSUMED    VALUE "Y".
016000     88  OLD-STATUS-NOT-CONSUMED   VALUE "N".
016100 01  W-NEW-STATUS-CONSUMED         PIC X.
016200     88  NEW-STATUS-IS-CONSUMED    VALUE "Y".
016300     88  NEW-STATUS-NOT-CONSUMED   VALUE "N".
016400
016500* STUDENT-ID SOUGHT BY THE SHARED PL-LOOK-FOR-STUDENT-RECORD.
016600* CBL LOOKUP, ALSO USED BY PAYMENT-POSTING - SEE THE COPY AT
016700* THE BOTTOM OF THIS PROGRAM.
016800 77  W-SEARCH-STUDENT-ID           PIC 9(9).
016900 01  W-FOUND-STUDENT-RECORD        PIC X.
017000     88  FOUND-STUDENT-RECORD      VALUE "Y".
017100
017200* TONIGHT'S ATTND-TRANS-FILE, LOADED WHOLE BY LOAD-TRANS-TABLE
017300* SO EACH OLD-MASTER RECORD CAN BE MATCHED AGAINST IT WITHOUT
017400* RE-READING THE TRANS FILE FOR EVERY OLD RECORD.  200-ENTRY
017500* OCCURS COVERS THE LARGEST SINGLE TEACHER'S NIGHTLY ROSTER.
017600 01  TRX-TABLE-AREA.
017700     05  TRX-ENTRY OCCURS 200 TIMES.
017800         10  TRX-TBL-STUDENT-ID    PIC 9(9).
017900         10  TRX-TBL-STATUS        PIC X(7).
018000         10  TRX-TBL-MARKED-BY     PIC 9(9).
018100* SET "Y" WHEN AN OLD-MASTER RECORD CONSUMES THIS ENTRY -
018200* WHATEVER IS STILL "N" AFTER THE MERGE PASS IS A TRANS WITH
018300* NO OLD RECORD, WRITTEN FRESH BY WRITE-UNMATCHED-TRANSACTIONS.
018400         10  TRX-TBL-MATCHED       PIC X.
018500             88  TRX-TBL-IS-MATCHED VALUE "Y".
018600
018700 77  W-TRX-TABLE-COUNT             PIC S9(4)      COMP.
018800 77  W-TRX-TABLE-INDEX             PIC S9(4)      COMP.
018900 77  W-SEARCH-TRX-STUDENT-ID       PIC 9(9).
019000 01  W-FOUND-TRX-ENTRY             PIC X.
019100     88  FOUND-TRX-ENTRY           VALUE "Y".
019200
019300* TEACHER'S ROSTER FOR TONIGHT, LOADED FROM STUDENT-FILE BY
019400* LOAD-ROSTER-TABLE (TCS-0022) - LETS FILL-ROSTER-DEFAULTS
019500* SPOT ANY STUDENT STILL SHOWING NO ATTENDANCE RECORD FOR THE
019600* DATE, ONCE THE MERGE PASS AND THE NEW-TRANS PASS ARE DONE.
019700 01  ROSTER-TABLE-AREA.
019800     05  ROSTER-ENTRY OCCURS 200 TIMES.
019900         10  ROSTER-STUDENT-ID     PIC 9(9).
020000         10  ROSTER-HAS-RECORD     PIC X.
020100             88  ROSTER-RECORD-EXISTS VALUE "Y".
020200
020300 77  W-ROSTER-TABLE-COUNT          PIC S9(4)      COMP.
020400 77  W-ROSTER-TABLE-INDEX          PIC S9(4)      COMP.
020500 77  W-SEARCH-ROSTER-STUDENT-ID    PIC 9(9).
020600 01  W-FOUND-ROSTER-ENTRY          PIC X.
020700     88  FOUND-ROSTER-ENTRY        VALUE "Y".
020800
020900* RUN COUNTERS SHOWN ON THE CLOSING DISPLAY - REJECTED-COUNT
021000* ADDED UNDER TCS-0093 (FIX FOR THE ORPHAN-RECORD DEFECT).
021100 01  W-RUN-TOTALS.
021200     05  W-RUN-MATCHED-COUNT       PIC 9(4)       COMP.
021300     05  W-RUN-NEW-COUNT           PIC 9(4)       COMP.
021400     05  W-RUN-DEFAULT-COUNT       PIC 9(4)       COMP.
021500     05  W-RUN-REJECTED-COUNT      PIC 9(4)       COMP.
021600* SAME COMP/ZONED REDEFINES PATTERN USED IN EVERY OTHER
021700* PROGRAM'S CLOSING SUMMARY - THE COMP FORM DRIVES THE ADD
021800* STATEMENTS, THE ZONED FORM IS WHAT DISPLAY ACTUALLY PRINTS.
021900 01  FILLER REDEFINES W-RUN-TOTALS.
022000     05  W-RUN-MATCHED-DISPLAY     PIC 9999.
022100     05  W-RUN-NEW-DISPLAY         PIC 9999.
022200     05  W-RUN-DEFAULT-DISPLAY     PIC 9999.
022300     05  W-RUN-REJECTED-DISPLAY    PIC 9999.
022400*_________________________________________________________________
022500
022600 PROCEDURE DIVISION.
022700
022800* MAINLINE: LOAD THE TWO TABLES, THEN STEP THROUGH THE OLD
022900* ATTENDANCE MASTER ONCE (MERGE-OLD-MASTER-PASS), THEN CATCH
023000* ANY TRANS ENTRY THAT HAD NO OLD RECORD TO MATCH, THEN FILL
023100* ANY REMAINING ROSTER GAP WITH A DEFAULT EXCUSED RECORD, THEN
023200* SORT THE WHOLE WORK FILE BACK INTO ATTENDANCE-NEW-FILE.  THE
023300* OPERATOR (OR JCL) IS RESPONSIBLE FOR RENAMING NEW OVER OLD
023400* BETWEEN RUNS.
023500     PERFORM INITIALIZE-RUN.
023600     PERFORM MERGE-OLD-MASTER-PASS
023700             UNTIL END-OF-ATTENDANCE-FILE.
023800     CLOSE ATTENDANCE-FILE.
023900
024000     PERFORM WRITE-UNMATCHED-TRANSACTIONS
024100             VARYING W-TRX-TABLE-INDEX FROM 1 BY 1
024200               UNTIL W-TRX-TABLE-INDEX > W-TRX-TABLE-COUNT.
024300
024400     PERFORM FILL-ROSTER-DEFAULTS
024500             VARYING W-ROSTER-TABLE-INDEX FROM 1 BY 1
024600               UNTIL W-ROSTER-TABLE-INDEX > W-ROSTER-TABLE-COUNT.
024700
024800     CLOSE WORK-FILE.
024900     PERFORM REBUILD-ATTENDANCE-FILE.
025000     CLOSE STUDENT-FILE.
025100
025200     PERFORM TERMINATE-RUN.
025300
025400     STOP RUN.
025500*_________________________________________________________________
025600
025700 INITIALIZE-RUN.
025800
025900* ZERO THE RUN COUNTERS AND TABLE COUNTS FIRST, THEN LOAD BOTH
026000* TABLES BEFORE ATTENDANCE-FILE IS EVEN OPENED - THE MERGE
026100* PASS BELOW NEEDS RUN-TEACHER-ID/RUN-LESSON-DATE (SET WHILE
026200* LOADING THE TRANS TABLE) TO KNOW WHICH OLD RECORDS ARE EVEN
026300* CANDIDATES FOR UPDATE.
026400     MOVE ZERO TO W-TRX-TABLE-COUNT.
026500     MOVE ZERO TO W-ROSTER-TABLE-COUNT.
026600     MOVE ZERO TO W-RUN-MATCHED-COUNT.
026700     MOVE ZERO TO W-RUN-NEW-COUNT.
026800     MOVE ZERO TO W-RUN-DEFAULT-COUNT.
026900     MOVE ZERO TO W-RUN-REJECTED-COUNT.
027000
027100     PERFORM LOAD-TRANS-TABLE.
027200     PERFORM LOAD-ROSTER-TABLE.
027300
027400     OPEN INPUT ATTENDANCE-FILE.
027500     OPEN OUTPUT WORK-FILE.
027600     MOVE "N" TO W-END-OF-ATTENDANCE-FILE.
027700     PERFORM READ-ATTENDANCE-NEXT-RECORD.
027800*_________________________________________________________________
027900
028000 LOAD-TRANS-TABLE.
028100
028200* ATTND-TRANS-FILE IS OPENED, READ COMPLETELY INTO TRX-TABLE-
028300* AREA, AND CLOSED AGAIN BEFORE THE MERGE PASS STARTS - IT IS
028400* NOT NEEDED AGAIN ONCE THE TABLE IS BUILT.
028500     OPEN INPUT ATTND-TRANS-FILE.
028600     MOVE "N" TO W-END-OF-TRX-FILE.
028700     PERFORM READ-TRANS-NEXT-RECORD.
028800     PERFORM STORE-TRANS-IN-TABLE UNTIL END-OF-TRX-FILE.
028900     CLOSE ATTND-TRANS-FILE.
029000*_________________________________________________________________
029100
029200 READ-TRANS-NEXT-RECORD.
029300
029400     READ ATTND-TRANS-FILE
029500          AT END
029600              MOVE "Y" TO W-END-OF-TRX-FILE.
029700*_________________________________________________________________
029800
029900 STORE-TRANS-IN-TABLE.
030000
030100* FIRST TRANS RECORD READ ESTABLISHES RUN-TEACHER-ID AND
030200* RUN-LESSON-DATE FOR THE WHOLE RUN - ATTND-TRANS-FILE IS
030300* BUILT BY THE FRONT DESK ONE TEACHER/DATE AT A TIME SO EVERY
030400* RECORD IN IT SHARES THE SAME TEACHER AND DATE.
030500     IF W-TRX-TABLE-COUNT = ZERO
030600        MOVE TRX-TEACHER-ID  TO RUN-TEACHER-ID
030700        MOVE TRX-LESSON-DATE TO RUN-LESSON-DATE.
030800
030900     ADD 1 TO W-TRX-TABLE-COUNT.
031000     MOVE TRX-STUDENT-ID
031100       TO TRX-TBL-STUDENT-ID (W-TRX-TABLE-COUNT).
031200     MOVE TRX-STATUS
031300       TO TRX-TBL-STATUS (W-TRX-TABLE-COUNT).
031400     MOVE TRX-MARKED-BY
031500       TO TRX-TBL-MARKED-BY (W-TRX-TABLE-COUNT).
031600     MOVE "N" TO TRX-TBL-MATCHED (W-TRX-TABLE-COUNT).
031700
031800     PERFORM READ-TRANS-NEXT-RECORD.
031900*_________________________________________________________________
032000
032100 LOAD-ROSTER-TABLE.
032200
032300* STUDENT-FILE IS OPENED I-O (NOT INPUT) HERE BECAUSE THE
032400* MERGE PASS FURTHER DOWN RE-VISITS IT RANDOMLY BY RELATIVE
032500* KEY TO REWRITE LESSON COUNTERS - THIS ONE OPEN SERVES BOTH
032600* THE SEQUENTIAL ROSTER SCAN AND THE LATER RANDOM REWRITES.
032700     OPEN I-O STUDENT-FILE.
032800     MOVE ZERO TO W-STUDENT-RELATIVE-KEY.
032900     MOVE "N" TO W-END-OF-ROSTER-SCAN.
033000     PERFORM READ-STUDENT-NEXT-FOR-ROSTER
033100             UNTIL END-OF-ROSTER-SCAN.
033200*_________________________________________________________________
033300
033400 READ-STUDENT-NEXT-FOR-ROSTER.
033500
033600     READ STUDENT-FILE NEXT RECORD
033700          AT END
033800              MOVE "Y" TO W-END-OF-ROSTER-SCAN.
033900
034000     IF NOT END-OF-ROSTER-SCAN
034100        PERFORM ADD-STUDENT-TO-ROSTER-IF-MATCH.
034200*_________________________________________________________________
034300
034400 ADD-STUDENT-TO-ROSTER-IF-MATCH.
034500
034600* ONLY STUDENTS ASSIGNED TO TONIGHT'S TEACHER GO INTO THE
034700* ROSTER TABLE - EVERY OTHER TEACHER'S STUDENTS ARE SKIPPED
034800* SINCE THIS RUN NEVER TOUCHES THEIR ATTENDANCE RECORDS.
034900     IF STUDENT-TEACHER-ID = RUN-TEACHER-ID
035000        ADD 1 TO W-ROSTER-TABLE-COUNT
035100        MOVE STUDENT-ID
035200          TO ROSTER-STUDENT-ID (W-ROSTER-TABLE-COUNT)
035300        MOVE "N"
035400          TO ROSTER-HAS-RECORD (W-ROSTER-TABLE-COUNT).
035500*_________________________________________________________________
035600
035700 READ-ATTENDANCE-NEXT-RECORD.
035800
035900     READ ATTENDANCE-FILE
036000          AT END
036100              MOVE "Y" TO W-END-OF-ATTENDANCE-FILE.
036200*_________________________________________________________________
036300
036400 MERGE-OLD-MASTER-PASS.
036500
036600* ONE ITERATION PER OLD ATTENDANCE RECORD - DECIDE WHAT
036700* BECOMES OF IT, THEN READ THE NEXT ONE.
036800     PERFORM DECIDE-OLD-MASTER-DISPOSITION.
036900     PERFORM READ-ATTENDANCE-NEXT-RECORD.
037000*_________________________________________________________________
037100
037200 DECIDE-OLD-MASTER-DISPOSITION.
037300
037400     MOVE "N" TO W-RECORD-IS-FOR-THIS-RUN.
037500
037600* ONLY RECORDS FOR TONIGHT'S LESSON DATE ARE EVEN CHECKED
037700* AGAINST THE TRANS TABLE - A DIFFERENT DATE'S RECORD IS
037800* ALWAYS CARRIED FORWARD AS-IS REGARDLESS OF WHAT ELSE MATCHES.
037900     IF ATTENDANCE-LESSON-DATE = RUN-LESSON-DATE
038000        MOVE ATTENDANCE-STUDENT-ID
038100          TO W-SEARCH-ROSTER-STUDENT-ID
038200        PERFORM MARK-ROSTER-RECORD-SEEN
038300        MOVE ATTENDANCE-STUDENT-ID TO W-SEARCH-TRX-STUDENT-ID
038400        PERFORM LOOK-FOR-TRX-ENTRY
038500        IF FOUND-TRX-ENTRY
038600           MOVE "Y" TO W-RECORD-IS-FOR-THIS-RUN.
038700
038800     IF RECORD-IS-FOR-THIS-RUN
038900        PERFORM APPLY-TRANSITION-TO-OLD-RECORD
039000     ELSE
039100        PERFORM CARRY-OLD-RECORD-FORWARD.
039200*_________________________________________________________________
039300
039400 MARK-ROSTER-RECORD-SEEN.
039500
039600* TABLE SEARCH BY VARYING PERFORM RATHER THAN SEARCH VERB -
039700* MATCHES THIS SHOP'S HABIT ELSEWHERE (SEE THE PACKAGE-CODE
039800* LOOKUP IN STUDENT-ENROLLMENT).
039900     MOVE "N" TO W-FOUND-ROSTER-ENTRY.
040000     MOVE 1 TO W-ROSTER-TABLE-INDEX.
040100     PERFORM SEARCH-ONE-ROSTER-ENTRY
040200        VARYING W-ROSTER-TABLE-INDEX FROM 1 BY 1
040300          UNTIL W-ROSTER-TABLE-INDEX > W-ROSTER-TABLE-COUNT
040400             OR FOUND-ROSTER-ENTRY.
040500*_________________________________________________________________
040600
040700 SEARCH-ONE-ROSTER-ENTRY.
040800
040900* MARKING ROSTER-HAS-RECORD HERE (NOT JUST FLAGGING FOUND)
041000* MEANS FILL-ROSTER-DEFAULTS LATER SKIPS ANY STUDENT WHO
041100* ALREADY HAS AN ATTENDANCE RECORD FOR THE DATE, WHETHER IT
041200* CAME FROM THE OLD MASTER OR FROM A FRESH TRANS.
041300     IF ROSTER-STUDENT-ID (W-ROSTER-TABLE-INDEX)
041400           EQUAL W-SEARCH-ROSTER-STUDENT-ID
041500        MOVE "Y" TO W-FOUND-ROSTER-ENTRY
041600        MOVE "Y"
041700          TO ROSTER-HAS-RECORD (W-ROSTER-TABLE-INDEX).
041800*_________________________________________________________________
041900
042000 LOOK-FOR-TRX-ENTRY.
042100
042200     MOVE "N" TO W-FOUND-TRX-ENTRY.
042300     MOVE 1 TO W-TRX-TABLE-INDEX.
042400     PERFORM SEARCH-ONE-TRX-ENTRY
042500        VARYING W-TRX-TABLE-INDEX FROM 1 BY 1
042600          UNTIL W-TRX-TABLE-INDEX > W-TRX-TABLE-COUNT
042700             OR FOUND-TRX-ENTRY.
042800*_________________________________________________________________
042900
043000 SEARCH-ONE-TRX-ENTRY.
043100
043200     IF TRX-TBL-STUDENT-ID (W-TRX-TABLE-INDEX)
043300           EQUAL W-SEARCH-TRX-STUDENT-ID
043400        MOVE "Y" TO W-FOUND-TRX-ENTRY.
043500*_________________________________________________________________
043600
043700 APPLY-TRANSITION-TO-OLD-RECORD.
043800
043900* CAPTURE WHETHER THE OLD STATUS AND THE NEW (INCOMING) STATUS
044000* EACH CONSUME A LESSON, SO THE LESSON COUNTERS CAN BE MOVED
044100* IN THE RIGHT DIRECTION BELOW WHEN A TEACHER CORRECTS A MARK
044200* (E.G. ABSENT CHANGED TO EXCUSED AFTER THE FACT).
044300     MOVE ATTENDANCE-STATUS TO W-STATUS-CHECK.
044400     MOVE "N" TO W-OLD-STATUS-CONSUMED.
044500     IF STATUS-CONSUMES-LESSON
044600        MOVE "Y" TO W-OLD-STATUS-CONSUMED.
044700
044800     MOVE TRX-TBL-STATUS (W-TRX-TABLE-INDEX) TO W-STATUS-CHECK.
044900     MOVE "N" TO W-NEW-STATUS-CONSUMED.
045000     IF STATUS-CONSUMES-LESSON
045100        MOVE "Y" TO W-NEW-STATUS-CONSUMED.
045200
045300     MOVE ATTENDANCE-STUDENT-ID TO W-SEARCH-STUDENT-ID.
045400     PERFORM LOOK-FOR-STUDENT-RECORD.
045500
045600     IF FOUND-STUDENT-RECORD
045700        PERFORM ADJUST-COUNTERS-FOR-TRANSITION.
045800
045900     MOVE TRX-TBL-STATUS (W-TRX-TABLE-INDEX)
046000       TO ATTENDANCE-STATUS.
046100     MOVE TRX-TBL-MARKED-BY (W-TRX-TABLE-INDEX)
046200       TO ATTENDANCE-MARKED-BY.
046300     MOVE "Y" TO TRX-TBL-MATCHED (W-TRX-TABLE-INDEX).
046400
046500     WRITE WORK-RECORD FROM ATTENDANCE-RECORD.
046600     ADD 1 TO W-RUN-MATCHED-COUNT.
046700*_________________________________________________________________
046800
046900 ADJUST-COUNTERS-FOR-TRANSITION.
047000
047100* TCS-0044 - UNLIMITED-PACKAGE STUDENTS (9999 SENTINEL) NEVER
047200* HAVE THEIR LESSON COUNTERS TOUCHED, MATCHED OR UNMATCHED.
047300     IF NOT STUDENT-LESSONS-UNLIMITED
047400        PERFORM COMPARE-CONSUMPTION-AND-ADJUST.
047500*_________________________________________________________________
047600
047700 COMPARE-CONSUMPTION-AND-ADJUST.
047800
047900* A MARK CHANGING FROM NON-CONSUMING TO CONSUMING (E.G. A
048000* "PLANNED-ABSENCE" CORRECTED TO "ABSENT") COSTS THE STUDENT A
048100* LESSON; THE REVERSE GIVES ONE BACK.  NO CHANGE EITHER WAY IF
048200* BOTH STATUSES CONSUME OR NEITHER DOES.
048300     IF OLD-STATUS-NOT-CONSUMED AND NEW-STATUS-IS-CONSUMED
048400        PERFORM DECREMENT-REMAINING-LESSONS.
048500
048600     IF OLD-STATUS-IS-CONSUMED AND NEW-STATUS-NOT-CONSUMED
048700        PERFORM RESTORE-REMAINING-LESSON.
048800*_________________________________________________________________
048900
049000 DECREMENT-REMAINING-LESSONS.
049100
049200* FLOORED AT ZERO - REMAINING-LESSONS NEVER GOES NEGATIVE EVEN
049300* IF A STUDENT IS MARKED PAST THEIR PACKAGE'S LIMIT, THE SAME
049400* FLOOR-AT-ZERO CONVENTION PAYMENT-POSTING USES FOR DEBT.
049500     IF STUDENT-REMAINING-LESSONS > 0
049600        SUBTRACT 1 FROM STUDENT-REMAINING-LESSONS.
049700
049800     ADD 1 TO STUDENT-USED-LESSONS.
049900     PERFORM REWRITE-STUDENT-RECORD.
050000*_________________________________________________________________
050100
050200 RESTORE-REMAINING-LESSON.
050300
050400     ADD 1 TO STUDENT-REMAINING-LESSONS.
050500
050600     IF STUDENT-USED-LESSONS > 0
050700        SUBTRACT 1 FROM STUDENT-USED-LESSONS.
050800
050900     PERFORM REWRITE-STUDENT-RECORD.
051000*_________________________________________________________________
051100
051200 REWRITE-STUDENT-RECORD.
051300
051400* STUDENT-FILE STAYS OPEN I-O THROUGHOUT THE MERGE PASS
051500* (OPENED BACK IN LOAD-ROSTER-TABLE) SO THIS REWRITE CAN HAPPEN
051600* RANDOMLY BY RELATIVE KEY WITHOUT A SEPARATE OPEN/CLOSE PAIR
051700* FOR EVERY STUDENT TOUCHED.
051800     REWRITE STUDENT-RECORD
051900         INVALID KEY
052000             DISPLAY "ERROR REWRITING STUDENT, ID " STUDENT-ID.
052100*_________________________________________________________________
052200
052300 CARRY-OLD-RECORD-FORWARD.
052400
052500* NO CHANGE OF ANY KIND - WRONG TEACHER, WRONG DATE, OR RIGHT
052600* DATE BUT NO MATCHING TRANS.  RECORD PASSES THROUGH TO THE
052700* WORK FILE EXACTLY AS IT CAME OFF THE OLD MASTER.
052800     WRITE WORK-RECORD FROM ATTENDANCE-RECORD.
052900*_________________________________________________________________
053000
053100 WRITE-UNMATCHED-TRANSACTIONS.
053200
053300* ANYTHING STILL "N" IN TRX-TBL-MATCHED AFTER THE FULL MERGE
053400* PASS HAD NO OLD-MASTER RECORD TO UPDATE - EITHER THE STUDENT
053500* WAS NEVER MARKED BEFORE ON THIS DATE, OR THIS IS THEIR VERY
053600* FIRST ATTENDANCE RECORD.  EACH ONE BECOMES A NEW RECORD.
053700     IF NOT TRX-TBL-IS-MATCHED (W-TRX-TABLE-INDEX)
053800        PERFORM WRITE-NEW-RECORD-FOR-TRANS-ENTRY
053900                THRU WRITE-NEW-RECORD-FOR-TRANS-ENTRY-EXIT.
054000*_________________________________________________________________
054100
054200 WRITE-NEW-RECORD-FOR-TRANS-ENTRY.
054300
054400* STUDENT MUST STILL BE ON STUDENTS-FILE BEFORE A BRAND-NEW
054500* ATTENDANCE RECORD IS BUILT FOR HIM.  A TRANS KEYED TO A
054600* STUDENT NUMBER THAT IS NOT (OR NO LONGER) ON FILE - A BAD
054700* KEYPUNCH ON TRX-STUDENT-ID, MOST OFTEN - IS LOGGED AND
054800* COUNTED HERE AND NOTHING IS WRITTEN.  TCS-0093.
054900     MOVE TRX-TBL-STUDENT-ID (W-TRX-TABLE-INDEX)
055000       TO W-SEARCH-STUDENT-ID.
055100     PERFORM LOOK-FOR-STUDENT-RECORD.
055200
055300     IF NOT FOUND-STUDENT-RECORD
055400        DISPLAY "ATTENDANCE TRANS REJECTED - STUDENT NOT ON FILE "
055500                TRX-TBL-STUDENT-ID (W-TRX-TABLE-INDEX)
055600        ADD 1 TO W-RUN-REJECTED-COUNT
055700        GO TO WRITE-NEW-RECORD-FOR-TRANS-ENTRY-EXIT.
055800
055900     MOVE SPACES TO WORK-RECORD.
056000     MOVE TRX-TBL-STUDENT-ID (W-TRX-TABLE-INDEX)
056100       TO WORK-STUDENT-ID.
056200     MOVE RUN-LESSON-DATE TO WORK-LESSON-DATE.
056300     MOVE TRX-TBL-STATUS (W-TRX-TABLE-INDEX)
056400       TO WORK-STATUS.
056500     MOVE TRX-TBL-MARKED-BY (W-TRX-TABLE-INDEX)
056600       TO WORK-MARKED-BY.
056700     WRITE WORK-RECORD.
056800     ADD 1 TO W-RUN-NEW-COUNT.
056900
057000     MOVE TRX-TBL-STUDENT-ID (W-TRX-TABLE-INDEX)
057100       TO W-SEARCH-ROSTER-STUDENT-ID.
057200     PERFORM MARK-ROSTER-RECORD-SEEN.
057300
057400     MOVE TRX-TBL-STATUS (W-TRX-TABLE-INDEX) TO W-STATUS-CHECK.
057500     IF STATUS-CONSUMES-LESSON
057600        PERFORM DECREMENT-REMAINING-IF-TRACKED.
057700
057800 WRITE-NEW-RECORD-FOR-TRANS-ENTRY-EXIT.
057900     EXIT.
058000*_________________________________________________________________
058100
058200 DECREMENT-REMAINING-IF-TRACKED.
058300
058400* A FRESH NEW RECORD (NO OLD ONE TO COMPARE AGAINST) STARTS
058500* FROM THE ASSUMPTION THE STUDENT WAS NOT PREVIOUSLY MARKED,
058600* SO A CONSUMING STATUS ALWAYS COSTS ONE LESSON HERE - THERE
058700* IS NO "OLD STATUS" TO NET AGAINST LIKE THERE IS IN
058800* COMPARE-CONSUMPTION-AND-ADJUST.
058900     IF NOT STUDENT-LESSONS-UNLIMITED
059000        PERFORM DECREMENT-REMAINING-LESSONS.
059100*_________________________________________________________________
059200
059300 FILL-ROSTER-DEFAULTS.
059400
059500* TCS-0022 - ANY ROSTER STUDENT NOT MARKED SEEN DURING EITHER
059600* THE MERGE PASS OR THE NEW-TRANS PASS GETS A DEFAULT EXCUSED
059700* RECORD SO EVERY STUDENT HAS EXACTLY ONE ATTENDANCE RECORD
059900     IF NOT ROSTER-RECORD-EXISTS (W-ROSTER-TABLE-INDEX)
060000        PERFORM WRITE-DEFAULT-EXCUSED-RECORD.
060100*_________________________________________________________________
060200
060300 WRITE-DEFAULT-EXCUSED-RECORD.
060400
060500* EXCUSED DOES NOT CONSUME A LESSON, SO NO STUDENT-FILE
060600* COUNTER IS TOUCHED FOR A DEFAULT RECORD - IT IS PURELY A
060700* PLACEHOLDER SHOWING THE STUDENT WAS ON THE ROSTER THAT NIGHT.
060800     MOVE SPACES TO WORK-RECORD.
060900     MOVE ROSTER-STUDENT-ID (W-ROSTER-TABLE-INDEX)
061000       TO WORK-STUDENT-ID.
061100     MOVE RUN-LESSON-DATE TO WORK-LESSON-DATE.
061200     MOVE "EXCUSED"       TO WORK-STATUS.
061300     MOVE ZERO            TO WORK-MARKED-BY.
061400     WRITE WORK-RECORD.
061500     ADD 1 TO W-RUN-DEFAULT-COUNT.
061600*_________________________________________________________________
061700
061800 REBUILD-ATTENDANCE-FILE.
061900
062000* ONE SORT STATEMENT REPLACES THE OLD ATTENDANCE-FILE CONTENTS
062100* WITH THE WORK-FILE'S MERGED-AND-APPENDED RECORDS, RESTORING
062200* STUDENT-ID/LESSON-DATE SEQUENCE - THE OLD MASTER WAS READ IN
062300* THAT SAME ORDER BUT NEW RECORDS AND DEFAULTS WERE APPENDED
062400* OUT OF ORDER ABOVE.
062500     SORT SORT-FILE
062600         ON ASCENDING KEY SORT-STUDENT-ID
062700                          SORT-LESSON-DATE
062800         USING WORK-FILE
062900         GIVING ATTENDANCE-NEW-FILE.
063000*_________________________________________________________________
063100
063200 TERMINATE-RUN.
063300
063400     MOVE RUN-DATE-MM   TO RUN-DATE-MM-OUT.
063500     MOVE RUN-DATE-DD   TO RUN-DATE-DD-OUT.
063600     MOVE RUN-DATE-CCYY TO RUN-DATE-CCYY-OUT.
063700
063800     MOVE W-RUN-MATCHED-COUNT   TO W-RUN-MATCHED-DISPLAY.
063900     MOVE W-RUN-NEW-COUNT       TO W-RUN-NEW-DISPLAY.
064000     MOVE W-RUN-DEFAULT-COUNT   TO W-RUN-DEFAULT-DISPLAY.
064100     MOVE W-RUN-REJECTED-COUNT  TO W-RUN-REJECTED-DISPLAY.
064200
064300* CLOSING SUMMARY - FOUR COUNTS SO THE OPERATOR CAN SEE AT A
064400* GLANCE THAT THE NIGHT'S TOTALS TIE OUT (MATCHED + NEW +
064500* DEFAULT SHOULD EQUAL THE ROSTER SIZE PLUS ANY BRAND-NEW
064600* TRANS, LESS WHATEVER WAS REJECTED).
064700     DISPLAY "ATTENDANCE POSTING COMPLETE FOR "
064800             RUN-DATE-DISPLAY-AREA.
064900     DISPLAY "EXISTING RECORDS UPDATED..: " W-RUN-MATCHED-DISPLAY.
065000     DISPLAY "NEW RECORDS WRITTEN.......: " W-RUN-NEW-DISPLAY.
065100     DISPLAY "ROSTER DEFAULTS WRITTEN...: " W-RUN-DEFAULT-DISPLAY.
065200     DISPLAY "TRANS REJECTED (BAD ID)...: "
065300             W-RUN-REJECTED-DISPLAY.
065400*_________________________________________________________________
065500
065600* SHARED STUDENT-FILE LOOKUP-BY-ID PARAGRAPH (SEARCHES BY
065700* STUDENT-ID, NOT RELATIVE KEY) - THE SAME COPYBOOK IS ALSO
065800* PULLED INTO PAYMENT-POSTING SO THE TWO PROGRAMS NEVER DRIFT
065900* APART ON HOW A STUDENT IS FOUND.
066000     COPY "PL-LOOK-FOR-STUDENT-RECORD.CBL".
066100*_________________________________________________________________
