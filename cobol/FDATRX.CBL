000100*=================================================================
000200* FDATRX.CBL
000300*
000400* RECORD LAYOUT FOR THE ATTND-TRANS-FILE.  THE FIRST RECORD OF
000500* THE FILE CARRIES THE RUN'S TEACHER ID AND LESSON DATE, WHICH
000600* ARE THE SAME ON EVERY RECORD IN THE FILE (ONE RUN = ONE
000700* TEACHER, ONE DATE).
000800*=================================================================
000900
001000     FD  ATTND-TRANS-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  ATTND-TRANS-RECORD.
001400         05  TRX-TEACHER-ID              PIC 9(9).
001500         05  TRX-LESSON-DATE             PIC 9(8).
001600         05  TRX-STUDENT-ID              PIC 9(9).
001700         05  TRX-STATUS                  PIC X(7).
001800         05  TRX-MARKED-BY               PIC 9(9).
001900         05  FILLER                      PIC X(10).
