000100*=================================================================
000200* FDATT.CBL
000300*
000400* RECORD LAYOUT FOR THE ATTENDANCE FILE.  ONE RECORD PER STUDENT
000500* PER LESSON DATE.  THE SAME 01-LEVEL SERVES THE OLD MASTER, THE
000600* UNSORTED WORK FILE AND THE REBUILT NEW MASTER (SD SORT-RECORD
000700* IN PLSORT.CBL MATCHES THIS LAYOUT FIELD FOR FIELD).
000800* UNIQUE KEY (NOT MECHANICALLY ENFORCED, SEQUENCE-ENFORCED BY THE
000900* SORT STEP): ATTENDANCE-STUDENT-ID / ATTENDANCE-LESSON-DATE.
001000*=================================================================
001100
001200     FD  ATTENDANCE-FILE
001300         LABEL RECORDS ARE STANDARD.
001400
001500     01  ATTENDANCE-RECORD.
001600         05  ATTENDANCE-STUDENT-ID       PIC 9(9).
001700         05  ATTENDANCE-LESSON-DATE      PIC 9(8).
001800         05  ATTENDANCE-STATUS           PIC X(7).
001900             88  ATTENDANCE-IS-PRESENT   VALUE "PRESENT".
002000             88  ATTENDANCE-IS-LATE      VALUE "LATE".
002100             88  ATTENDANCE-IS-ABSENT    VALUE "ABSENT".
002200             88  ATTENDANCE-IS-EXCUSED   VALUE "EXCUSED".
002300         05  ATTENDANCE-MARKED-BY        PIC 9(9).
002400         05  FILLER                      PIC X(10).
002500
002600     FD  WORK-FILE
002700         LABEL RECORDS ARE STANDARD.
002800
002900     01  WORK-RECORD.
003000         05  WORK-STUDENT-ID             PIC 9(9).
003100         05  WORK-LESSON-DATE            PIC 9(8).
003200         05  WORK-STATUS                 PIC X(7).
003300         05  WORK-MARKED-BY              PIC 9(9).
003400         05  FILLER                      PIC X(10).
003500
003600     FD  ATTENDANCE-NEW-FILE
003700         LABEL RECORDS ARE STANDARD.
003800
003900     01  ATTENDANCE-NEW-RECORD.
004000         05  NEW-STUDENT-ID              PIC 9(9).
004100         05  NEW-LESSON-DATE             PIC 9(8).
004200         05  NEW-STATUS                  PIC X(7).
004300         05  NEW-MARKED-BY               PIC 9(9).
004400         05  FILLER                      PIC X(10).
