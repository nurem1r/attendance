000100*=================================================================
000200* FDSTUD.CBL
000300*
000400* RECORD LAYOUT FOR THE STUDENT MASTER FILE.  ONE RECORD PER
000500* ENROLLED STUDENT.  WRITTEN BY STUDENT-ENROLLMENT, RANDOMLY
000600* RE-READ AND RE-WRITTEN BY ATTENDANCE-POSTING (LESSON COUNTERS)
000700* AND PAYMENT-POSTING (DEBT).
000800*=================================================================
000900
001000     FD  STUDENT-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  STUDENT-RECORD.
001400         05  STUDENT-ID                  PIC 9(9).
001500         05  STUDENT-FIRST-NAME          PIC X(30).
001600         05  STUDENT-LAST-NAME           PIC X(30).
001700         05  STUDENT-PHONE               PIC X(20).
001800         05  STUDENT-CODE                PIC X(8).
001900         05  STUDENT-TEACHER-ID          PIC 9(9).
002000         05  STUDENT-TIME-SLOT-ID        PIC 9(9).
002100         05  STUDENT-PACKAGE-CODE        PIC X(16).
002200*            PACKAGE PRICE IS CARRIED PACKED (COMP-3) - THE SAME
002300*            USAGE THE PRICING FEED ITSELF PUNCHES IT IN.
002400         05  STUDENT-PACKAGE-PRICE       PIC S9(8)V99   COMP-3.
002500         05  STUDENT-REMAINING-LESSONS   PIC S9(4).
002600*            88 FLAGS THE ALL-YOU-CAN-ATTEND PACKAGE (THE 9999
002700*            SENTINEL) SO ATTENDANCE-POSTING LEAVES THE
002800*            REMAINING/USED LESSON COUNTERS ALONE.
002900             88  STUDENT-LESSONS-UNLIMITED VALUE 9999.
003000         05  STUDENT-USED-LESSONS        PIC S9(4).
003100*            DEBT IS PACKED (COMP-3) - HALVES THE SPACE OF A
003200*            ZONED FIELD AND MATCHES HOW PAYMENT-POSTING'S OWN
003300*            TRANS AMOUNT ARRIVES.
003400         05  STUDENT-DEBT                PIC S9(8)V99   COMP-3.
003500         05  STUDENT-NEEDS-BOOK          PIC X.
003600             88  STUDENT-NEEDS-A-BOOK    VALUE "Y".
003700         05  FILLER                      PIC X(20).
