000100*=================================================================
000200* SLPAY.CBL
000300*
000400* FILE-CONTROL SELECT CLAUSE FOR THE PAYMENTS FILE.  APPEND-ONLY
000500* AUDIT TRAIL -- PAYMENT-POSTING OPENS THIS EXTEND, NEVER I-O.
000600*=================================================================
000700
000800     SELECT PAYMENT-FILE
000900            ASSIGN TO "PAYMENTS"
001000            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS IS W-PAYMENT-FILE-STATUS.
